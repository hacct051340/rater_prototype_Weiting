000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBORCH.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 03/19/90.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBORCH  --  RULE 2 ONE-SCENARIO RATING ORCHESTRATOR        *
001100*    CALLED ONCE PER SCENARIO BY PRBMAIN.  DECIDES THE RATE       *
001200*    DATE, GETS THE DRIVER AGE FROM PRBAGE, SPLITS THE POLICY     *
001300*    TERM INTO CALENDAR-YEAR SEGMENTS WHEN IT IS NOT A PLAIN      *
001400*    ANNUAL TERM, THEN CALLS PRBCOV6 ONCE PER COVERAGE ON THE     *
001500*    SCENARIO (PASSING THE SEGMENT TABLE) AND RETURNS THE        *
001600*    COVERAGE RESULTS AND THE SCENARIO SUMMARY TO THE CALLER.     *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    90/03/19  RH  REQ 4610  ORIGINAL PROGRAM -- SINGLE PIPELINE  *
002000*                  ONLY, NO MULTI-YEAR SPLIT                     *
002100*    91/06/04  DK  REQ 5190  RATE-DATE NOW HONOURS EXPIRY-DATE    *
002200*                  SUPERSESSION IN THE RATE TABLE (VIA PRBRATE)   *
002300*    94/08/02  DK  REQ 5340  PASS SAFETY FEATURE LIST THROUGH TO  *
002400*                  PRBCOV6 CONTEXT UNCHANGED (NO CODE CHANGE)     *
002500*    96/07/08  DK  REQ 5601  ADDED CALENDAR-YEAR TERM SEGMENT     *
002600*                  TABLE AND THE MULTI-YEAR TRIGGER TEST          *
002700*    97/02/27  DK  REQ 5704  BREAKDOWN SECTION NEEDS POLICY       *
002800*                  PERIOD AND VEHICLE TYPE -- BUILD SUMMARY HERE  *
002900*    98/10/19  MA  REQ 5902  Y2K -- ALL DATE WORK FIELDS ARE      *
003000*                  YYYY-MM-DD TEXT, FOUR-DIGIT YEARS THROUGHOUT   *
003100*    99/01/14  MA  REQ 5930  Y2K -- VERIFIED CENTURY BOUNDARY ON  *
003200*                  THE ANNUAL-POLICY TEST, NO CODE CHANGE         *
003450*    01/04/15  TW  REQ 6130  DP STANDARDS REVIEW -- COVERAGE      *
003460*                  NUMBER WORKING-STORAGE ITEM MOVED TO A 77-     *
003470*                  LEVEL COUNTER, PER THE SHOP'S STANDARD         *
003480*                  STORAGE DECLARATION CONVENTIONS                *
003490*    02/05/20  TW  REQ 6144  REJECTED SCENARIOS NO LONGER BUILD   *
003495*                  A PARTIAL SUMMARY (LOOP STOPS ON RATE ERROR)   *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS RATE-DIGITS IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS PRB-TRACE-ON
004400            OFF STATUS IS PRB-TRACE-OFF.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*
004900 01  FILLER                     PIC X(32)  VALUE
005000                     'XXX PRBORCH START WORKING-STOR X'.
005100
005200 01  WS-MODULE-NAMES.
005300     05  WS-MOD-PRBAGE          PIC X(08) VALUE 'PRBAGE'.
005400     05  WS-MOD-PRBCOV6         PIC X(08) VALUE 'PRBCOV6'.
005500     05  FILLER                 PIC X(04) VALUE SPACES.
005600
005700 01  WS-DRIVER-AGE              PIC S9(3) COMP VALUE ZERO.
005800 77  WS-COV-NUM                 PIC S9(4) COMP VALUE ZERO.
005900 01  WS-ONE-RESULT.
006000     COPY COVRES.
006100
006200 01  WS-RATE-DATE               PIC X(10) VALUE SPACES.
006300 01  WS-RATE-DATE-R REDEFINES WS-RATE-DATE.
006400     05  WS-RATE-YEAR           PIC 9(4).
006500     05  FILLER                 PIC X(01).
006600     05  WS-RATE-MONTH          PIC 9(02).
006700     05  FILLER                 PIC X(01).
006800     05  WS-RATE-DAY            PIC 9(02).
006900
007000 01  WS-START-DATE-WORK         PIC X(10) VALUE SPACES.
007100 01  WS-START-DATE-R REDEFINES WS-START-DATE-WORK.
007200     05  WS-START-YEAR          PIC 9(4).
007300     05  FILLER                 PIC X(01).
007400     05  WS-START-MONTH         PIC 9(02).
007500     05  FILLER                 PIC X(01).
007600     05  WS-START-DAY           PIC 9(02).
007700
007800 01  WS-END-DATE-WORK           PIC X(10) VALUE SPACES.
007900 01  WS-END-DATE-R REDEFINES WS-END-DATE-WORK.
008000     05  WS-END-YEAR            PIC 9(4).
008100     05  FILLER                 PIC X(01).
008200     05  WS-END-MONTH           PIC 9(02).
008300     05  FILLER                 PIC X(01).
008400     05  WS-END-DAY             PIC 9(02).
008500
008600 01  WS-ANNUAL-SW               PIC X     VALUE 'N'.
008700     88  WS-ANNUAL-POLICY       VALUE 'Y'.
008800     88  WS-NOT-ANNUAL-POLICY   VALUE 'N'.
008900
009000 01  WS-SEG-YEAR                PIC S9(4) COMP VALUE ZERO.
009100
009200 01  WS-YEAR-BOUND-JAN1.
009300     05  WS-YJ-YEAR             PIC 9(4).
009400     05  FILLER                 PIC X(06) VALUE '-01-01'.
009500
009600 01  WS-YEAR-BOUND-DEC31.
009700     05  WS-YD-YEAR             PIC 9(4).
009800     05  FILLER                 PIC X(06) VALUE '-12-31'.
009900
010000* CALENDAR-YEAR TERM SEGMENT TABLE -- BUILT ONCE PER SCENARIO
010100* AND PASSED THROUGH TO PRBCOV6 FOR EVERY COVERAGE (REQ 5601)
010200 01  WS-SEGMENT-TAB.
010300     05  WS-SEGMENT-COUNT       PIC S9(4) COMP VALUE ZERO.
010400     05  WS-SEGMENT-ENTRY OCCURS 10 TIMES
010500                                INDEXED BY SEG-IDX.
010600         10  SEG-START-DATE     PIC X(10).
010700         10  SEG-END-DATE       PIC X(10).
010800         10  SEG-RATE-DATE      PIC X(10).
010900     05  FILLER                 PIC X(04).
011000
011100 LINKAGE SECTION.
011200 01  LK-RATE-TAB-AREA.
011300     05  LK-RATE-TAB-COUNT      PIC S9(4) COMP.
011400     05  LK-RATE-TAB-MAX        PIC S9(4) COMP.
011500     05  LK-RATE-TAB-ENTRY OCCURS 500 TIMES
011600                                INDEXED BY LK-RATE-IDX.
011700         COPY RATETB.
011800
011900 01  LK-FACT-TAB-AREA.
012000     05  LK-FACT-TAB-COUNT      PIC S9(4) COMP.
012100     05  LK-FACT-TAB-MAX        PIC S9(4) COMP.
012200     05  LK-FACT-TAB-ENTRY OCCURS 300 TIMES
012300                                INDEXED BY LK-FACT-IDX.
012400         COPY FACTTB.
012500
012600 01  LK-SCN-ENTRY.
012700     COPY SCNREC.
012800
012900 01  LK-RESULT-AREA.
013000     05  LK-COV-RESULT-COUNT    PIC S9(4) COMP.
013100     05  LK-COV-RESULT OCCURS 7 TIMES
013200                                INDEXED BY LK-COV-IDX.
013300         COPY COVRES.
013400     05  LK-SCN-SUMMARY.
013500         COPY SCNSUM.
013600     05  LK-RATE-ERROR-SW       PIC X.
013700         88  LK-RATE-ERROR      VALUE 'Y'.
013800     05  LK-RATE-ERROR-MSG      PIC X(80).
013900
014000 PROCEDURE DIVISION USING LK-RATE-TAB-AREA LK-FACT-TAB-AREA
014100                           LK-SCN-ENTRY LK-RESULT-AREA.
014200
014300 0000-MAIN-CONTROL SECTION.
014400 0000-MAIN.
014500     MOVE SPACES TO LK-RATE-ERROR-MSG.
014600     MOVE 'N' TO LK-RATE-ERROR-SW.
014700     MOVE ZERO TO LK-COV-RESULT-COUNT.
014800     PERFORM 1000-COMPUTE-RATE-DATE THRU 1000-EXIT.
014900     PERFORM 1100-COMPUTE-DRIVER-AGE THRU 1100-EXIT.
015000     PERFORM 1200-BUILD-TERM-SEGMENTS THRU 1200-EXIT.
015100     PERFORM 2000-RATE-ALL-COVERAGES THRU 2000-EXIT.
015200     IF NOT LK-RATE-ERROR
015300         PERFORM 3000-BUILD-SCENARIO-SUMMARY THRU 3000-EXIT
015400     END-IF.
015500     GOBACK.
015600
015700 1000-COMPUTE-RATE-DATE.
015800     IF SCN-RENEWAL-YES AND SCN-RENEWAL-DATE NOT = SPACES
015900         MOVE SCN-RENEWAL-DATE TO WS-RATE-DATE
016000     ELSE
016100         MOVE SCN-POLICY-EFF-DATE TO WS-RATE-DATE
016200     END-IF.
016300 1000-EXIT.
016400     EXIT.
016500
016600 1100-COMPUTE-DRIVER-AGE.
016700     CALL WS-MOD-PRBAGE USING WS-RATE-DATE
016800                               SCN-DRIVER-BIRTH-DATE
016900                               WS-DRIVER-AGE.
017000 1100-EXIT.
017100     EXIT.
017200
017300 1200-BUILD-TERM-SEGMENTS.
017400     MOVE SCN-POLICY-EFF-DATE TO WS-START-DATE-WORK.
017500     MOVE SCN-POLICY-EXP-DATE TO WS-END-DATE-WORK.
017600     MOVE ZERO TO WS-SEGMENT-COUNT.
017700     IF WS-START-MONTH = WS-END-MONTH
017800         AND WS-START-DAY = WS-END-DAY
017900         AND WS-END-YEAR = WS-START-YEAR + 1
018000         SET WS-ANNUAL-POLICY TO TRUE
018100     ELSE
018200         SET WS-NOT-ANNUAL-POLICY TO TRUE
018300     END-IF.
018400     IF WS-ANNUAL-POLICY OR WS-END-YEAR NOT > WS-START-YEAR
018500         PERFORM 1210-BUILD-SINGLE-SEGMENT THRU 1210-EXIT
018600     ELSE
018700         PERFORM 1220-BUILD-YEARLY-SEGMENT THRU 1220-EXIT
018800             VARYING WS-SEG-YEAR FROM WS-START-YEAR BY 1
018900                 UNTIL WS-SEG-YEAR > WS-END-YEAR
019000     END-IF.
019100 1200-EXIT.
019200     EXIT.
019300
019400 1210-BUILD-SINGLE-SEGMENT.
019500     MOVE 1 TO WS-SEGMENT-COUNT.
019600     SET SEG-IDX TO 1.
019700     MOVE WS-START-DATE-WORK TO SEG-START-DATE(SEG-IDX).
019800     MOVE WS-END-DATE-WORK   TO SEG-END-DATE(SEG-IDX).
019900     MOVE WS-RATE-DATE       TO SEG-RATE-DATE(SEG-IDX).
020000 1210-EXIT.
020100     EXIT.
020200
020300 1220-BUILD-YEARLY-SEGMENT.
020400     ADD 1 TO WS-SEGMENT-COUNT.
020500     SET SEG-IDX TO WS-SEGMENT-COUNT.
020600     MOVE WS-SEG-YEAR TO WS-YJ-YEAR.
020700     MOVE WS-SEG-YEAR TO WS-YD-YEAR.
020800     IF WS-START-DATE-WORK > WS-YEAR-BOUND-JAN1
020900         MOVE WS-START-DATE-WORK TO SEG-START-DATE(SEG-IDX)
021000     ELSE
021100         MOVE WS-YEAR-BOUND-JAN1 TO SEG-START-DATE(SEG-IDX)
021200     END-IF.
021300     IF WS-END-DATE-WORK < WS-YEAR-BOUND-DEC31
021400         MOVE WS-END-DATE-WORK TO SEG-END-DATE(SEG-IDX)
021500     ELSE
021600         MOVE WS-YEAR-BOUND-DEC31 TO SEG-END-DATE(SEG-IDX)
021700     END-IF.
021800     MOVE SEG-START-DATE(SEG-IDX) TO SEG-RATE-DATE(SEG-IDX).
021900 1220-EXIT.
022000     EXIT.
022100
022200 2000-RATE-ALL-COVERAGES.
022300     PERFORM 2100-RATE-ONE-COVERAGE THRU 2100-EXIT
022400         VARYING WS-COV-NUM FROM 1 BY 1
022500             UNTIL WS-COV-NUM > SCN-COVERAGE-COUNT
022600                OR LK-RATE-ERROR.
022700 2000-EXIT.
022800     EXIT.
022900
023000 2100-RATE-ONE-COVERAGE.
023100     CALL WS-MOD-PRBCOV6 USING LK-RATE-TAB-AREA
023200                                LK-FACT-TAB-AREA
023300                                LK-SCN-ENTRY
023400                                WS-COV-NUM
023500                                WS-DRIVER-AGE
023600                                WS-SEGMENT-TAB
023700                                WS-ONE-RESULT
023800                                LK-RATE-ERROR-SW
023900                                LK-RATE-ERROR-MSG.
024000     IF NOT LK-RATE-ERROR
024100         SET LK-COV-IDX TO WS-COV-NUM
024200         MOVE WS-ONE-RESULT TO LK-COV-RESULT(LK-COV-IDX)
024300         MOVE WS-COV-NUM TO LK-COV-RESULT-COUNT
024400     END-IF.
024500 2100-EXIT.
024600     EXIT.
024700
024800 3000-BUILD-SCENARIO-SUMMARY.
024900     MOVE SCN-SCENARIO-NAME TO SUM-SCENARIO-NAME.
025000     MOVE SCN-VEHICLE-TYPE  TO SUM-VEHICLE-TYPE.
025100     MOVE WS-DRIVER-AGE     TO SUM-DRIVER-AGE.
025200     STRING WS-START-DATE-WORK DELIMITED BY SIZE
025300            ' TO '           DELIMITED BY SIZE
025400            WS-END-DATE-WORK DELIMITED BY SIZE
025500            INTO SUM-POLICY-PERIOD.
025600     MOVE ZERO TO SUM-TOTAL-PREMIUM.
025700     PERFORM 3100-ADD-COVERAGE-PREMIUM THRU 3100-EXIT
025800         VARYING LK-COV-IDX FROM 1 BY 1
025900             UNTIL LK-COV-IDX > LK-COV-RESULT-COUNT.
026000 3000-EXIT.
026100     EXIT.
026200
026300 3100-ADD-COVERAGE-PREMIUM.
026400     ADD CVR-PREMIUM(LK-COV-IDX) TO SUM-TOTAL-PREMIUM.
026500 3100-EXIT.
026600     EXIT.
026700
026800 END PROGRAM PRBORCH.
