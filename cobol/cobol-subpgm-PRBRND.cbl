000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBRND.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 02/11/87.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBRND  --  HALF-UP ROUNDING UTILITY                        *
001100*    ROUNDS A 3-DECIMAL PREMIUM AMOUNT TO THE NEAREST WHOLE      *
001200*    CURRENCY UNIT, HALF-UP (0.5 ROUNDS AWAY FROM ZERO).  KEPT   *
001300*    AS ITS OWN SMALL MODULE SO EVERY PLACE THAT ROUNDS A FINAL  *
001400*    PREMIUM DOES IT THE SAME WAY -- SEE CPRTODAY FOR THE SAME   *
001500*    ONE-JOB-PER-MODULE HABIT APPLIED TO THE SYSTEM DATE.        *
001600*                                                                *
001700*    CHANGE LOG                                                  *
001800*    87/02/11  RH  REQ 4401  ORIGINAL PROGRAM                    *
001900*    99/01/14  MA  REQ 5930  Y2K REVIEW -- NO DATE FIELDS, NO     *
002000*                  CHANGE NEEDED                                 *
002100*    01/03/08  TW  REQ 6112  WIDENED THE WORK FIELD TO 6 DECIMALS  *
002200*                  -- THE CALLER'S FACTORED-PREMIUM * TERM-FACTOR  *
002300*                  PRODUCT CARRIES MORE PRECISION THAN 3 DECIMALS  *
002400*                  HELD, AND WAS BEING TRUNCATED BEFORE IT GOT     *
002500*                  HERE TO BE ROUNDED                              *
002550*    01/04/15  TW  REQ 6130  DP STANDARDS REVIEW -- RETURNED       *
002560*                  AMOUNT PARAMETER MOVED TO A 77-LEVEL ITEM,      *
002570*                  PER THE SHOP'S STANDARD STORAGE DECLARATION     *
002580*                  CONVENTIONS                                    *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-370.
003000 OBJECT-COMPUTER. IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS RATE-DIGITS IS '0' THRU '9'
003400     UPSI-0 ON STATUS IS PRB-TRACE-ON
003500            OFF STATUS IS PRB-TRACE-OFF.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*
004000 01  FILLER                     PIC X(32)  VALUE
004100                     'XXX PRBRND START WORKING-STOR XX'.
004200
004300 01  WS-AMOUNT-WORK             PIC 9(07)V9(6) VALUE ZERO.       TW06112
004400 01  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK.
004500     05  WS-AMOUNT-WHOLE-PART   PIC 9(07).
004600     05  WS-AMOUNT-DEC-PART     PIC 9(06).                       TW06112
004700
004800 01  WS-RESULT-ED               PIC Z,ZZZ,ZZ9.
004900 01  WS-RESULT-ED-R REDEFINES WS-RESULT-ED
005000                                PIC X(10).
005100
005200 LINKAGE SECTION.
005300 01  LK-AMOUNT-IN               PIC 9(07)V9(6).                  TW06112
005400 01  LK-AMOUNT-IN-R REDEFINES LK-AMOUNT-IN.
005500     05  LK-AMOUNT-IN-WHOLE     PIC 9(07).
005600     05  LK-AMOUNT-IN-DEC       PIC 9(06).                       TW06112
005700 77  LK-AMOUNT-OUT              PIC 9(07).
005800
005900 PROCEDURE DIVISION USING LK-AMOUNT-IN LK-AMOUNT-OUT.
006000
006100 0000-MAIN-CONTROL SECTION.
006200 0000-MAIN.
006300     MOVE LK-AMOUNT-IN TO WS-AMOUNT-WORK.
006400     COMPUTE LK-AMOUNT-OUT ROUNDED = WS-AMOUNT-WORK.
006500     IF PRB-TRACE-ON
006600         MOVE LK-AMOUNT-OUT TO WS-RESULT-ED
006700         DISPLAY 'PRBRND - ROUNDED TO ' WS-RESULT-ED
006800     END-IF.
006900     GOBACK.
007000
007100 END PROGRAM PRBRND.
