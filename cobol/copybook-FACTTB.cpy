000100******************************************************************
000200*    FACTTB  --  ONE ENTRY OF THE RULE 2 RATING FACTOR TABLE      *
000300*    NESTED TWO LEVELS BELOW THE CALLER'S 01 -- SEE FACT-FILE-    *
000400*    RECORD (PRBMAIN) AND FACT-TAB-ENTRY (PRBMAIN / PRBFACT).     *
000500*    CONDITION COLUMNS ARE CARRIED AS TEXT SO A BLANK CONDITION   *
000600*    CAN BE TESTED WITH "= SPACES" BEFORE ANY NUMERIC COMPARE.    *
000700*    MAINTENANCE LOG                                              *
000800*    89/04/02  RH   ORIGINAL LAYOUT -- DRIVER-AGE FACTORS ONLY    *
000900*    93/11/23  DK   ADDED VEHICLE/SAFETY/LOCATION CONDITIONS      *
001000*    96/07/08  DK   ADDED ACCIDENT AND VIOLATION CONDITIONS       *
001100*    99/01/14  MA   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE       *
001200******************************************************************
001300     10  FTB-FACTOR-TYPE            PIC X(20).
001400     10  FTB-FACTOR-NAME            PIC X(30).
001500     10  FTB-FACTOR-VALUE           PIC 9V9(6).
001600     10  FTB-DESCRIPTION            PIC X(40).
001700     10  FTB-MIN-AGE                PIC X(03).
001800     10  FTB-MAX-AGE                PIC X(03).
001900     10  FTB-COND-VEHICLE-TYPE      PIC X(15).
002000     10  FTB-COND-VEHICLE-USAGE     PIC X(15).
002100     10  FTB-COND-SAFETY-FEATURE    PIC X(15).
002200     10  FTB-COND-ACCIDENT-COUNT    PIC X(02).
002300     10  FTB-COND-ACCIDENT-TYPE     PIC X(10).
002400     10  FTB-COND-VIOLATION-COUNT   PIC X(02).
002500     10  FTB-COND-VIOLATION-TYPE    PIC X(10).
002600     10  FTB-COND-CAR-COUNT         PIC X(02).
002700     10  FTB-COND-STATE             PIC X(02).
002800     10  FILLER                     PIC X(04).
