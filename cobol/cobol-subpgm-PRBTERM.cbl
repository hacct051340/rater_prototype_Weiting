000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBTERM.
000300 AUTHOR. D KOWALSKI.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 06/04/91.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBTERM  --  RULE 2 PRO RATA TERM FACTOR                    *
001100*    TERM FACTOR = (POLICY/SEGMENT END LESS START, IN DAYS,      *
001200*    EXCLUSIVE OF THE END DATE) DIVIDED BY THE NUMBER OF DAYS IN *
001300*    THE RATE DATE'S CALENDAR YEAR (366 IF LEAP, ELSE 365).      *
001400*    DAY NUMBERS ARE COUNTED FROM A FIXED EPOCH SO THE           *
001500*    SUBTRACTION IS CORRECT ACROSS A YEAR BOUNDARY (AN ANNUAL    *
001600*    TERM RUNS JAN 1 OF ONE YEAR TO JAN 1 OF THE NEXT).          *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    91/06/04  DK  REQ 5190  ORIGINAL PROGRAM                    *
002000*    93/11/23  DK  REQ 5341  LEAP-YEAR TEST MOVED INTO ITS OWN   *
002100*                  PARAGRAPH SO THE DAY-NUMBER ROUTINE CAN CALL  *
002200*                  IT FOR EITHER END OF THE TERM                 *
002300*    98/10/19  MA  REQ 5902  Y2K -- FOUR-DIGIT YEARS, CENTURY     *
002400*                  AND 400-YEAR LEAP RULES VERIFIED CORRECT      *
002450*    01/04/15  TW  REQ 6130  DP STANDARDS REVIEW -- DAYS-IN-YEAR  *
002460*                  WORK FIELD MOVED TO A 77-LEVEL ITEM, PER THE   *
002470*                  SHOP'S STANDARD STORAGE DECLARATION            *
002480*                  CONVENTIONS                                   *
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS RATE-DIGITS IS '0' THRU '9'
003300     UPSI-0 ON STATUS IS PRB-TRACE-ON
003400            OFF STATUS IS PRB-TRACE-OFF.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*
003900 01  FILLER                     PIC X(32)  VALUE
004000                     'XXX PRBTERM START WORKING-STOR X'.
004100
004200* CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR,
004300* BUILT AS FILLER VALUES AND READ BACK THROUGH THE OCCURS TABLE
004400* REDEFINING THEM (NO INITIAL VALUES ALLOWED ON AN OCCURS ITEM).
004500 01  WS-CUM-DAYS-VALUES.
004600     05  FILLER                 PIC 9(03) VALUE 000.
004700     05  FILLER                 PIC 9(03) VALUE 031.
004800     05  FILLER                 PIC 9(03) VALUE 059.
004900     05  FILLER                 PIC 9(03) VALUE 090.
005000     05  FILLER                 PIC 9(03) VALUE 120.
005100     05  FILLER                 PIC 9(03) VALUE 151.
005200     05  FILLER                 PIC 9(03) VALUE 181.
005300     05  FILLER                 PIC 9(03) VALUE 212.
005400     05  FILLER                 PIC 9(03) VALUE 243.
005500     05  FILLER                 PIC 9(03) VALUE 273.
005600     05  FILLER                 PIC 9(03) VALUE 304.
005700     05  FILLER                 PIC 9(03) VALUE 334.
005800 01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-VALUES.
005900     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
006000
006100 01  WS-CALC-YEAR               PIC 9(4)  COMP VALUE ZERO.
006200 01  WS-CALC-MONTH              PIC 9(2)  COMP VALUE ZERO.
006300 01  WS-CALC-DAY                PIC 9(2)  COMP VALUE ZERO.
006400 01  WS-CALC-CUM-DAYS           PIC 9(3)  COMP VALUE ZERO.
006500 01  WS-YEAR-MINUS-1            PIC S9(4) COMP VALUE ZERO.
006600 01  WS-DIV4                    PIC S9(4) COMP VALUE ZERO.
006700 01  WS-DIV100                  PIC S9(4) COMP VALUE ZERO.
006800 01  WS-DIV400                  PIC S9(4) COMP VALUE ZERO.
006900 01  WS-REM4                    PIC S9(4) COMP VALUE ZERO.
007000 01  WS-REM100                  PIC S9(4) COMP VALUE ZERO.
007100 01  WS-REM400                  PIC S9(4) COMP VALUE ZERO.
007200 01  WS-LEAP-DAYS               PIC S9(4) COMP VALUE ZERO.
007300 01  WS-CALC-DAYNUM             PIC S9(9) COMP VALUE ZERO.
007400 01  WS-START-DAYNUM            PIC S9(9) COMP VALUE ZERO.
007500 01  WS-END-DAYNUM              PIC S9(9) COMP VALUE ZERO.
007600 01  WS-TERM-DAYS               PIC S9(9) COMP VALUE ZERO.
007700 77  WS-DAYS-IN-YEAR            PIC S9(4) COMP VALUE 365.
007800
007900 01  WS-CALC-LEAP-SW            PIC X     VALUE 'N'.
008000     88  WS-CALC-IS-LEAP        VALUE 'Y'.
008100     88  WS-CALC-NOT-LEAP       VALUE 'N'.
008200
008300 LINKAGE SECTION.
008400 01  LK-TERM-START-DATE         PIC X(10).
008500 01  LK-TERM-START-DATE-R REDEFINES LK-TERM-START-DATE.
008600     05  LK-START-YEAR          PIC 9(4).
008700     05  FILLER                 PIC X(01).
008800     05  LK-START-MONTH         PIC 9(02).
008900     05  FILLER                 PIC X(01).
009000     05  LK-START-DAY           PIC 9(02).
009100
009200 01  LK-TERM-END-DATE           PIC X(10).
009300 01  LK-TERM-END-DATE-R REDEFINES LK-TERM-END-DATE.
009400     05  LK-END-YEAR            PIC 9(4).
009500     05  FILLER                 PIC X(01).
009600     05  LK-END-MONTH           PIC 9(02).
009700     05  FILLER                 PIC X(01).
009800     05  LK-END-DAY             PIC 9(02).
009900
010000 01  LK-RATE-DATE               PIC X(10).
010100 01  LK-RATE-DATE-R REDEFINES LK-RATE-DATE.
010200     05  LK-RATE-YEAR           PIC 9(4).
010300     05  FILLER                 PIC X(01).
010400     05  LK-RATE-MONTH          PIC 9(02).
010500     05  FILLER                 PIC X(01).
010600     05  LK-RATE-DAY            PIC 9(02).
010700
010800 01  LK-TERM-FACTOR             PIC 9(01)V999.
010900
011000 PROCEDURE DIVISION USING LK-TERM-START-DATE LK-TERM-END-DATE
011100                           LK-RATE-DATE LK-TERM-FACTOR.
011200
011300 0000-MAIN-CONTROL SECTION.
011400 0000-MAIN.
011500     MOVE LK-START-YEAR  TO WS-CALC-YEAR.
011600     MOVE LK-START-MONTH TO WS-CALC-MONTH.
011700     MOVE LK-START-DAY   TO WS-CALC-DAY.
011800     PERFORM 1100-DAY-NUMBER-OF THRU 1100-EXIT.
011900     MOVE WS-CALC-DAYNUM TO WS-START-DAYNUM.
012000
012100     MOVE LK-END-YEAR    TO WS-CALC-YEAR.
012200     MOVE LK-END-MONTH   TO WS-CALC-MONTH.
012300     MOVE LK-END-DAY     TO WS-CALC-DAY.
012400     PERFORM 1100-DAY-NUMBER-OF THRU 1100-EXIT.
012500     MOVE WS-CALC-DAYNUM TO WS-END-DAYNUM.
012600
012700     MOVE LK-RATE-YEAR   TO WS-CALC-YEAR.
012800     PERFORM 1200-DETERMINE-LEAP-YEAR THRU 1200-EXIT.
012900     IF WS-CALC-IS-LEAP
013000         MOVE 366 TO WS-DAYS-IN-YEAR
013100     ELSE
013200         MOVE 365 TO WS-DAYS-IN-YEAR
013300     END-IF.
013400
013500     COMPUTE WS-TERM-DAYS = WS-END-DAYNUM - WS-START-DAYNUM.
013600     COMPUTE LK-TERM-FACTOR ROUNDED =
013700             WS-TERM-DAYS / WS-DAYS-IN-YEAR.
013800     GOBACK.
013900
014000 1100-DAY-NUMBER-OF.
014100     PERFORM 1200-DETERMINE-LEAP-YEAR THRU 1200-EXIT.
014200     MOVE WS-CUM-DAYS(WS-CALC-MONTH) TO WS-CALC-CUM-DAYS.
014300     IF WS-CALC-IS-LEAP AND WS-CALC-MONTH > 2
014400         ADD 1 TO WS-CALC-CUM-DAYS
014500     END-IF.
014600     COMPUTE WS-YEAR-MINUS-1 = WS-CALC-YEAR - 1.
014700     DIVIDE WS-YEAR-MINUS-1 BY 4   GIVING WS-DIV4.
014800     DIVIDE WS-YEAR-MINUS-1 BY 100 GIVING WS-DIV100.
014900     DIVIDE WS-YEAR-MINUS-1 BY 400 GIVING WS-DIV400.
015000     COMPUTE WS-LEAP-DAYS = WS-DIV4 - WS-DIV100 + WS-DIV400.
015100     COMPUTE WS-CALC-DAYNUM = (WS-CALC-YEAR * 365)
015200             + WS-LEAP-DAYS + WS-CALC-CUM-DAYS + WS-CALC-DAY.
015300 1100-EXIT.
015400     EXIT.
015500
015600 1200-DETERMINE-LEAP-YEAR.
015700     DIVIDE WS-CALC-YEAR BY 4   GIVING WS-DIV4   REMAINDER WS-REM4.
015800     DIVIDE WS-CALC-YEAR BY 100 GIVING WS-DIV100 REMAINDER WS-REM100.
015900     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-DIV400 REMAINDER WS-REM400.
016000     IF WS-REM4 = 0 AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
016100         SET WS-CALC-IS-LEAP TO TRUE
016200     ELSE
016300         SET WS-CALC-NOT-LEAP TO TRUE
016400     END-IF.
016500 1200-EXIT.
016600     EXIT.
016700
016800 END PROGRAM PRBTERM.
