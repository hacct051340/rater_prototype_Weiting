000100******************************************************************
000200*    SCNSUM  --  ONE SCENARIO SUMMARY LINE, RULE 2 BATCH          *
000300*    NESTED TWO LEVELS BELOW THE CALLER'S 01 -- SEE THE SUMMARY   *
000400*    LINKAGE AREA SHARED BY PRBMAIN / PRBORCH.                    *
000500*    MAINTENANCE LOG                                              *
000600*    92/05/06  RH   ORIGINAL LAYOUT FOR THE BATCH SUMMARY REPORT   *
000700*    97/02/27  DK   ADDED POLICY-PERIOD FOR THE BREAKDOWN SECTION  *
000800******************************************************************
000900     10  SUM-SCENARIO-NAME          PIC X(50).
001000     10  SUM-TOTAL-PREMIUM          PIC 9(08).
001100     10  SUM-DRIVER-AGE             PIC 9(03).
001200     10  SUM-VEHICLE-TYPE           PIC X(15).
001300     10  SUM-POLICY-PERIOD          PIC X(24).
001400     10  FILLER                     PIC X(10).
