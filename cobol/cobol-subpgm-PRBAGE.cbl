000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBAGE.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 03/19/90.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBAGE  --  DRIVER AGE AT A GIVEN REFERENCE DATE            *
001100*    TAKES THE RATE DATE AND THE DRIVER BIRTH DATE (BOTH         *
001200*    YYYY-MM-DD TEXT) AND RETURNS THE DRIVER'S AGE IN WHOLE      *
001300*    YEARS AS OF THE REFERENCE DATE -- NOT TODAY'S DATE.  USED   *
001400*    BY PRBORCH SO THE SAME AGE APPLIES TO EVERY COVERAGE AND    *
001500*    EVERY TERM SEGMENT OF THE SCENARIO.                         *
001600*                                                                *
001700*    CHANGE LOG                                                  *
001800*    90/03/19  RH  REQ 4610  ORIGINAL PROGRAM, ADAPTED FROM THE   *
001900*                  POLICYHOLDER AGE-AT-ISSUE ROUTINE IN LGDB2AGE *
002000*    91/06/04  DK  REQ 5190  REFERENCE DATE IS NOW A PARAMETER -  *
002100*                  NO LONGER DEFAULTS TO TODAY'S DATE             *
002200*    98/10/19  MA  REQ 5902  Y2K -- FOUR-DIGIT YEARS THROUGHOUT,  *
002300*                  DECIMAL-POINT IS COMMA REMOVED (US LOCALE)     *
002350*    01/04/15  TW  REQ 6130  DP STANDARDS REVIEW -- RETURNED AGE  *
002360*                  PARAMETER MOVED TO A 77-LEVEL ITEM, PER THE    *
002370*                  SHOP'S STANDARD STORAGE DECLARATION            *
002380*                  CONVENTIONS                                    *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-370.
002800 OBJECT-COMPUTER. IBM-370.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS RATE-DIGITS IS '0' THRU '9'
003200     UPSI-0 ON STATUS IS PRB-TRACE-ON
003300            OFF STATUS IS PRB-TRACE-OFF.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*
003800 01  FILLER                     PIC X(32)  VALUE
003900                     'XXX PRBAGE START WORKING-STOR XX'.
004000
004100 01  WS-REF-MMDD                PIC 9(4) VALUE ZERO.
004200 01  WS-REF-MMDD-R REDEFINES WS-REF-MMDD.
004300     05  WS-REF-MMDD-MM         PIC 9(2).
004400     05  WS-REF-MMDD-DD         PIC 9(2).
004500
004600 01  WS-BIRTH-MMDD               PIC 9(4) VALUE ZERO.
004700 01  WS-BIRTH-MMDD-R REDEFINES WS-BIRTH-MMDD.
004800     05  WS-BIRTH-MMDD-MM       PIC 9(2).
004900     05  WS-BIRTH-MMDD-DD       PIC 9(2).
005000
005100 LINKAGE SECTION.
005200 01  LK-REF-DATE                PIC X(10).
005300 01  LK-REF-DATE-R REDEFINES LK-REF-DATE.
005400     05  LK-REF-YEAR            PIC 9(4).
005500     05  FILLER                 PIC X(01).
005600     05  LK-REF-MONTH           PIC 9(02).
005700     05  FILLER                 PIC X(01).
005800     05  LK-REF-DAY             PIC 9(02).
005900
006000 01  LK-BIRTH-DATE              PIC X(10).
006100 01  LK-BIRTH-DATE-R REDEFINES LK-BIRTH-DATE.
006200     05  LK-BIRTH-YEAR          PIC 9(4).
006300     05  FILLER                 PIC X(01).
006400     05  LK-BIRTH-MONTH         PIC 9(02).
006500     05  FILLER                 PIC X(01).
006600     05  LK-BIRTH-DAY           PIC 9(02).
006700
006800 77  LK-AGE                     PIC S9(3) COMP.
006900
007000 PROCEDURE DIVISION USING LK-REF-DATE LK-BIRTH-DATE LK-AGE.
007100
007200 0000-MAIN-CONTROL SECTION.
007300 0000-MAIN.
007400     COMPUTE LK-AGE = LK-REF-YEAR - LK-BIRTH-YEAR.
007500     MOVE LK-REF-MONTH   TO WS-REF-MMDD-MM.
007600     MOVE LK-REF-DAY     TO WS-REF-MMDD-DD.
007700     MOVE LK-BIRTH-MONTH TO WS-BIRTH-MMDD-MM.
007800     MOVE LK-BIRTH-DAY   TO WS-BIRTH-MMDD-DD.
007900     IF WS-REF-MMDD < WS-BIRTH-MMDD
008000         SUBTRACT 1 FROM LK-AGE
008100     END-IF.
008200     GOBACK.
008300
008400 END PROGRAM PRBAGE.
