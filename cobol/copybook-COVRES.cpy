000100******************************************************************
000200*    COVRES  --  ONE RATED-COVERAGE RESULT, RULE 2 BATCH          *
000300*    NESTED TWO LEVELS BELOW THE CALLER'S 01 -- SEE THE RESULT    *
000400*    LINKAGE AREAS SHARED BY PRBMAIN / PRBORCH / PRBCOV6.         *
000500*    MAINTENANCE LOG                                              *
000600*    92/05/06  RH   ORIGINAL LAYOUT FOR THE CALCULATION LOG        *
000700*    97/02/27  DK   ECHOED LIMIT/DEDUCTIBLE/REQUIRED FOR THE       *
000800*                   DETAIL REPORT BREAKDOWN LINE                  *
000900*    00/09/14  TW   ADDED THE STEP-BY-STEP CALCULATION FIELDS SO   *
001000*                   THE DETAIL REPORT CAN SHOW ITS WORK            *
001100*    01/03/08  TW   ADDED THE PRE-ROUNDING PREMIUM AND THE APPLIED-*
001200*                   FACTOR LIST SO THE DETAIL LOG CAN SHOW EVERY   *
001300*                   FACTOR THAT FIRED, NOT JUST THE TOTAL -- REQ   *
001400*                   6112                                          *
001500******************************************************************
001600     10  CVR-SCENARIO-NAME          PIC X(50).
001700     10  CVR-COVERAGE-TYPE          PIC X(30).
001800     10  CVR-BASE-RATE              PIC 9(05)V999.                TW00091
001900     10  CVR-TOTAL-FACTOR           PIC 9(02)V999.                TW00091
002000     10  CVR-FACTORED-PREM          PIC 9(07)V999.                TW00091
002100     10  CVR-TERM-FACTOR            PIC 9(01)V999.                TW00091
002200     10  CVR-PREMIUM-PRE-ROUND      PIC 9(07)V9(6).               TW06112
002300     10  CVR-PREMIUM                PIC 9(07).
002400     10  CVR-LIMIT                  PIC 9(07).
002500     10  CVR-DEDUCTIBLE             PIC 9(05).
002600     10  CVR-IS-REQUIRED            PIC X(01).
002700     10  CVR-APPLIED-FACT-COUNT     PIC S9(4) COMP.               TW06112
002800     10  CVR-APPLIED-FACT-ENTRY OCCURS 10 TIMES                   TW06112
002900                                INDEXED BY CVR-APPL-IDX.          TW06112
003000         COPY APFTAB.
003100     10  FILLER                     PIC X(03).
