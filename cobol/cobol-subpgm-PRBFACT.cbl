000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBFACT.
000300 AUTHOR. D KOWALSKI.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 11/23/93.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBFACT  --  RULE 2 RATING FACTOR ENGINE                    *
001100*    SCANS THE IN-STORAGE FACTOR TABLE AND MULTIPLIES TOGETHER   *
001200*    THE VALUE OF EVERY FACTOR WHOSE CONDITIONS ARE ALL SATISFIED*
001300*    BY THE CALLER'S RATING CONTEXT.  A FACTOR WITH NO CONDITION *
001400*    COLUMNS FILLED IN APPLIES TO EVERY SCENARIO.  RETURNS 1.000 *
001500*    WHEN NOTHING APPLIES.  ALSO HANDS BACK THE NAME/VALUE/       *
001600*    DESCRIPTION OF EVERY FACTOR THAT FIRED, FOR THE DETAIL LOG. *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    93/11/23  DK  REQ 5340  ORIGINAL PROGRAM -- AGE AND VEHICLE  *
002000*                  CONDITIONS ONLY                                *
002100*    94/08/02  DK  REQ 5341  ADDED SAFETY-FEATURE CONDITION       *
002200*                  (MATCHES IF THE FEATURE IS ANYWHERE IN THE    *
002300*                  VEHICLE'S LIST OF UP TO 3 FEATURES)            *
002400*    96/07/08  DK  REQ 5601  ADDED ACCIDENT/VIOLATION COUNT AND   *
002500*                  TYPE CONDITIONS AND THE CAR-COUNT/STATE        *
002600*                  CONDITIONS                                    *
002700*    01/03/08  TW  REQ 6112  RETURN THE APPLIED-FACTOR LIST TO    *
002800*                  THE CALLER FOR THE PER-SCENARIO DETAIL REPORT *
002850*    01/04/15  TW  REQ 6130  DP STANDARDS REVIEW -- SAFETY        *
002860*                  FEATURE SUBSCRIPT MOVED TO A 77-LEVEL          *
002870*                  COUNTER, PER THE SHOP'S STANDARD STORAGE       *
002880*                  DECLARATION CONVENTIONS                       *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS RATE-DIGITS IS '0' THRU '9'
003700     UPSI-0 ON STATUS IS PRB-TRACE-ON
003800            OFF STATUS IS PRB-TRACE-OFF.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 01  FILLER                     PIC X(32)  VALUE
004400                     'XXX PRBFACT START WORKING-STOR X'.
004500
004600 01  WS-APPLIES-SW              PIC X     VALUE 'Y'.
004700     88  WS-APPLIES             VALUE 'Y'.
004800     88  WS-DOES-NOT-APPLY      VALUE 'N'.
004900
005000 01  WS-FEATURE-MATCH-SW        PIC X     VALUE 'N'.
005100     88  WS-FEATURE-MATCHED     VALUE 'Y'.
005200
005300 77  WS-FEATURE-IX              PIC S9(4) COMP VALUE ZERO.
005400 01  WS-APPLIED-FACT-MAX        PIC S9(4) COMP VALUE +10.        TW06112
005500
005600 01  WS-MIN-AGE-NUM             PIC 9(03) VALUE ZERO.
005700 01  WS-MAX-AGE-NUM             PIC 9(03) VALUE ZERO.
005800 01  WS-COND-COUNT-NUM          PIC 9(02) VALUE ZERO.
005900
006000 01  WS-TOTAL-FACTOR-WORK       PIC 9(04)V9(6) VALUE 1.
006100 01  WS-TOTAL-FACTOR-WORK-R REDEFINES WS-TOTAL-FACTOR-WORK
006200                                PIC 9(10).
006300
006400 01  WS-TRACE-LINE.
006500     05  FILLER                 PIC X(20) VALUE
006600             'PRBFACT APPLIED -- '.
006700     05  WS-TL-FACTOR-NAME      PIC X(30).
006800 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE
006900                                PIC X(50).
007000
007100 LINKAGE SECTION.
007200 01  LK-FACT-TAB-AREA.
007300     05  LK-FACT-TAB-COUNT      PIC S9(4) COMP.
007400     05  LK-FACT-TAB-MAX        PIC S9(4) COMP.
007500     05  LK-FACT-TAB-ENTRY OCCURS 300 TIMES
007600                                INDEXED BY LK-FACT-IDX.
007700         COPY FACTTB.
007800
007900 01  LK-VEHICLE-TYPE            PIC X(15).
008000 01  LK-VEHICLE-USAGE           PIC X(15).
008100 01  LK-DRIVER-AGE              PIC S9(3) COMP.
008200 01  LK-SAFETY-FEATURES.
008300     05  LK-SAFETY-FEATURE OCCURS 3 TIMES PIC X(15).
008400 01  LK-ACCIDENT-COUNT          PIC 9(02).
008500 01  LK-ACCIDENT-TYPE           PIC X(10).
008600 01  LK-VIOLATION-COUNT         PIC 9(02).
008700 01  LK-VIOLATION-TYPE          PIC X(10).
008800 01  LK-CAR-COUNT               PIC 9(02).
008900 01  LK-STATE                   PIC X(02).
009000 01  LK-TOTAL-FACTOR            PIC 9(02)V999.
009100 01  LK-TOTAL-FACTOR-R REDEFINES LK-TOTAL-FACTOR
009200                                PIC 9(05).
009300
009400 01  LK-APPLIED-FACT-AREA.                                       TW06112
009500     05  LK-APPLIED-FACT-COUNT  PIC S9(4) COMP.                  TW06112
009600     05  LK-APPLIED-FACT-ENTRY OCCURS 10 TIMES                   TW06112
009700                                INDEXED BY LK-APPL-IDX.           TW06112
009800         COPY APFTAB.
009900
010000 PROCEDURE DIVISION USING LK-FACT-TAB-AREA
010100                           LK-VEHICLE-TYPE LK-VEHICLE-USAGE
010200                           LK-DRIVER-AGE LK-SAFETY-FEATURES
010300                           LK-ACCIDENT-COUNT LK-ACCIDENT-TYPE
010400                           LK-VIOLATION-COUNT LK-VIOLATION-TYPE
010500                           LK-CAR-COUNT LK-STATE
010600                           LK-TOTAL-FACTOR
010700                           LK-APPLIED-FACT-AREA.                 TW06112
010800
010900 0000-MAIN-CONTROL SECTION.
011000 0000-MAIN.
011100     MOVE 1 TO WS-TOTAL-FACTOR-WORK.
011200     MOVE ZERO TO LK-APPLIED-FACT-COUNT.                         TW06112
011300     PERFORM 1000-TEST-ONE-FACTOR THRU 1000-EXIT
011400         VARYING LK-FACT-IDX FROM 1 BY 1
011500             UNTIL LK-FACT-IDX > LK-FACT-TAB-COUNT.
011600     COMPUTE LK-TOTAL-FACTOR ROUNDED = WS-TOTAL-FACTOR-WORK.
011700     GOBACK.
011800
011900 1000-TEST-ONE-FACTOR.
012000     SET WS-APPLIES TO TRUE.
012100     PERFORM 1200-TEST-VEHICLE THRU 1200-EXIT.
012200     PERFORM 1300-TEST-AGE THRU 1300-EXIT.
012300     PERFORM 1400-TEST-SAFETY-FEATURE THRU 1400-EXIT.
012400     PERFORM 1500-TEST-ACCIDENT THRU 1500-EXIT.
012500     PERFORM 1600-TEST-VIOLATION THRU 1600-EXIT.
012600     PERFORM 1700-TEST-CAR-STATE THRU 1700-EXIT.
012700     IF WS-APPLIES
012800         MULTIPLY FTB-FACTOR-VALUE(LK-FACT-IDX) BY
012900             WS-TOTAL-FACTOR-WORK
013000         PERFORM 1800-RECORD-APPLIED-FACTOR THRU 1800-EXIT       TW06112
013100         IF PRB-TRACE-ON
013200             MOVE FTB-FACTOR-NAME(LK-FACT-IDX)
013300                                    TO WS-TL-FACTOR-NAME
013400             DISPLAY WS-TRACE-LINE
013500         END-IF
013600     END-IF.
013700 1000-EXIT.
013800     EXIT.
013900
014000 1200-TEST-VEHICLE.
014100     IF FTB-COND-VEHICLE-TYPE(LK-FACT-IDX) NOT = SPACES
014200         AND FTB-COND-VEHICLE-TYPE(LK-FACT-IDX)
014300                                    NOT = LK-VEHICLE-TYPE
014400         SET WS-DOES-NOT-APPLY TO TRUE
014500     END-IF.
014600     IF FTB-COND-VEHICLE-USAGE(LK-FACT-IDX) NOT = SPACES
014700         AND FTB-COND-VEHICLE-USAGE(LK-FACT-IDX)
014800                                    NOT = LK-VEHICLE-USAGE
014900         SET WS-DOES-NOT-APPLY TO TRUE
015000     END-IF.
015100 1200-EXIT.
015200     EXIT.
015300
015400 1300-TEST-AGE.
015500     IF FTB-MIN-AGE(LK-FACT-IDX) NOT = SPACES
015600         MOVE FTB-MIN-AGE(LK-FACT-IDX) TO WS-MIN-AGE-NUM
015700         IF LK-DRIVER-AGE < WS-MIN-AGE-NUM
015800             SET WS-DOES-NOT-APPLY TO TRUE
015900         END-IF
016000     END-IF.
016100     IF FTB-MAX-AGE(LK-FACT-IDX) NOT = SPACES
016200         MOVE FTB-MAX-AGE(LK-FACT-IDX) TO WS-MAX-AGE-NUM
016300         IF LK-DRIVER-AGE > WS-MAX-AGE-NUM
016400             SET WS-DOES-NOT-APPLY TO TRUE
016500         END-IF
016600     END-IF.
016700 1300-EXIT.
016800     EXIT.
016900
017000 1400-TEST-SAFETY-FEATURE.
017100     IF FTB-COND-SAFETY-FEATURE(LK-FACT-IDX) NOT = SPACES
017200         SET WS-FEATURE-MATCH-SW TO 'N'
017300         PERFORM 1410-CHECK-ONE-FEATURE THRU 1410-EXIT
017400             VARYING WS-FEATURE-IX FROM 1 BY 1
017500                 UNTIL WS-FEATURE-IX > 3
017600         IF NOT WS-FEATURE-MATCHED
017700             SET WS-DOES-NOT-APPLY TO TRUE
017800         END-IF
017900     END-IF.
018000 1400-EXIT.
018100     EXIT.
018200
018300 1410-CHECK-ONE-FEATURE.
018400     IF LK-SAFETY-FEATURE(WS-FEATURE-IX) =
018500                             FTB-COND-SAFETY-FEATURE(LK-FACT-IDX)
018600         SET WS-FEATURE-MATCHED TO TRUE
018700     END-IF.
018800 1410-EXIT.
018900     EXIT.
019000
019100 1500-TEST-ACCIDENT.
019200     IF FTB-COND-ACCIDENT-COUNT(LK-FACT-IDX) NOT = SPACES
019300         MOVE FTB-COND-ACCIDENT-COUNT(LK-FACT-IDX)
019400                                    TO WS-COND-COUNT-NUM
019500         IF LK-ACCIDENT-COUNT NOT = WS-COND-COUNT-NUM
019600             SET WS-DOES-NOT-APPLY TO TRUE
019700         END-IF
019800     END-IF.
019900     IF FTB-COND-ACCIDENT-TYPE(LK-FACT-IDX) NOT = SPACES
020000         AND FTB-COND-ACCIDENT-TYPE(LK-FACT-IDX)
020100                                    NOT = LK-ACCIDENT-TYPE
020200         SET WS-DOES-NOT-APPLY TO TRUE
020300     END-IF.
020400 1500-EXIT.
020500     EXIT.
020600
020700 1600-TEST-VIOLATION.
020800     IF FTB-COND-VIOLATION-COUNT(LK-FACT-IDX) NOT = SPACES
020900         MOVE FTB-COND-VIOLATION-COUNT(LK-FACT-IDX)
021000                                    TO WS-COND-COUNT-NUM
021100         IF LK-VIOLATION-COUNT NOT = WS-COND-COUNT-NUM
021200             SET WS-DOES-NOT-APPLY TO TRUE
021300         END-IF
021400     END-IF.
021500     IF FTB-COND-VIOLATION-TYPE(LK-FACT-IDX) NOT = SPACES
021600         AND FTB-COND-VIOLATION-TYPE(LK-FACT-IDX)
021700                                    NOT = LK-VIOLATION-TYPE
021800         SET WS-DOES-NOT-APPLY TO TRUE
021900     END-IF.
022000 1600-EXIT.
022100     EXIT.
022200
022300 1700-TEST-CAR-STATE.
022400     IF FTB-COND-CAR-COUNT(LK-FACT-IDX) NOT = SPACES
022500         MOVE FTB-COND-CAR-COUNT(LK-FACT-IDX) TO WS-COND-COUNT-NUM
022600         IF LK-CAR-COUNT NOT = WS-COND-COUNT-NUM
022700             SET WS-DOES-NOT-APPLY TO TRUE
022800         END-IF
022900     END-IF.
023000     IF FTB-COND-STATE(LK-FACT-IDX) NOT = SPACES
023100         AND FTB-COND-STATE(LK-FACT-IDX) NOT = LK-STATE
023200         SET WS-DOES-NOT-APPLY TO TRUE
023300     END-IF.
023400 1700-EXIT.
023500     EXIT.
023600
023700 1800-RECORD-APPLIED-FACTOR.                                     TW06112
023800     IF LK-APPLIED-FACT-COUNT < WS-APPLIED-FACT-MAX              TW06112
023900         SET LK-APPL-IDX TO LK-APPLIED-FACT-COUNT                TW06112
024000         SET LK-APPL-IDX UP BY 1                                 TW06112
024100         ADD 1 TO LK-APPLIED-FACT-COUNT                          TW06112
024200         MOVE FTB-FACTOR-NAME(LK-FACT-IDX)                       TW06112
024300                          TO APF-FACTOR-NAME(LK-APPL-IDX)        TW06112
024400         MOVE FTB-FACTOR-VALUE(LK-FACT-IDX)                      TW06112
024500                          TO APF-FACTOR-VALUE(LK-APPL-IDX)       TW06112
024600         MOVE FTB-DESCRIPTION(LK-FACT-IDX)                       TW06112
024700                          TO APF-DESCRIPTION(LK-APPL-IDX)        TW06112
024800     END-IF.                                                     TW06112
024900 1800-EXIT.                                                      TW06112
025000     EXIT.                                                       TW06112
025100
025200 END PROGRAM PRBFACT.
