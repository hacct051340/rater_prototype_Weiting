000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBRATE.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 02/11/87.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBRATE  --  RULE 2 BASE RATE TABLE LOOKUP                  *
001100*    SCANS THE IN-STORAGE RATE TABLE FOR ENTRIES WHOSE COVERAGE, *
001200*    VEHICLE TYPE, USAGE AND AGE BAND MATCH THE CONTEXT AND      *
001300*    WHOSE EFFECTIVE/EXPIRY WINDOW COVERS THE RATE DATE.  AMONG  *
001400*    MATCHES RETURNS THE BASE RATE OF THE ENTRY WITH THE LATEST  *
001500*    EFFECTIVE DATE.  NO MATCH IS A SCENARIO-ENDING ERROR.       *
001600*                                                                *
001700*    CHANGE LOG                                                  *
001800*    87/02/11  RH  REQ 4401  ORIGINAL PROGRAM                    *
001900*    88/09/12  RH  REQ 4502  TABLE SIZE RAISED TO 500 ENTRIES     *
002000*    91/06/04  DK  REQ 5190  EXPIRY-DATE WINDOW AND LATEST-       *
002100*                  EFFECTIVE-DATE TIE-BREAK ADDED                *
002200*    99/06/02  MA  REQ 5930  AGE-RANGE NOW FIXED-POSITION (SEE    *
002300*                  COPYBOOK RATETB) -- SIMPLER BAND COMPARE       *
002350*    01/04/15  TW  REQ 6130  DP STANDARDS REVIEW -- RATE-DATE      *
002360*                  PARAMETER NOW BROKEN OUT YEAR/MONTH/DAY AND     *
002370*                  THE AGE-DISPLAY FIELD MOVED TO A 77-LEVEL       *
002380*                  COUNTER, PER THE SHOP'S STANDARD STORAGE        *
002390*                  DECLARATION CONVENTIONS                        *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-370.
002800 OBJECT-COMPUTER. IBM-370.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS RATE-DIGITS IS '0' THRU '9'
003200     UPSI-0 ON STATUS IS PRB-TRACE-ON
003300            OFF STATUS IS PRB-TRACE-OFF.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*
003800 01  FILLER                     PIC X(32)  VALUE
003900                     'XXX PRBRATE START WORKING-STOR X'.
004000
004100 01  WS-BEST-EFF-DATE           PIC X(10) VALUE LOW-VALUES.
004200 01  WS-BEST-EFF-DATE-R REDEFINES WS-BEST-EFF-DATE.
004300     05  WS-BEST-YEAR           PIC X(04).
004400     05  FILLER                 PIC X(01).
004500     05  WS-BEST-MONTH          PIC X(02).
004600     05  FILLER                 PIC X(01).
004700     05  WS-BEST-DAY            PIC X(02).
004800
004900 77  WS-AGE-ED                  PIC ZZ9.
004950 77  WS-AGE-ED-R REDEFINES WS-AGE-ED PIC X(03).                   TW06130
005000
005100 LINKAGE SECTION.
005200 01  LK-RATE-TAB-AREA.
005300     05  LK-RATE-TAB-COUNT      PIC S9(4) COMP.
005400     05  LK-RATE-TAB-MAX        PIC S9(4) COMP.
005500     05  LK-RATE-TAB-ENTRY OCCURS 500 TIMES
005600                                INDEXED BY LK-RATE-IDX.
005700         COPY RATETB.
005800
005900 01  LK-COVERAGE-TYPE           PIC X(30).
006000 01  LK-VEHICLE-TYPE            PIC X(15).
006100 01  LK-VEHICLE-USAGE           PIC X(15).
006200 01  LK-DRIVER-AGE              PIC S9(3) COMP.
006300 01  LK-RATE-DATE               PIC X(10).
006350 01  LK-RATE-DATE-R REDEFINES LK-RATE-DATE.                      TW06130
006360     05  LK-RATE-YEAR           PIC 9(04).                        TW06130
006370     05  FILLER                 PIC X(01).                       TW06130
006380     05  LK-RATE-MONTH          PIC 9(02).                        TW06130
006390     05  FILLER                 PIC X(01).                       TW06130
006395     05  LK-RATE-DAY            PIC 9(02).                        TW06130
006400 01  LK-BASE-RATE               PIC 9(05)V999.
006500 01  LK-FOUND-SW                PIC X.
006600     88  LK-FOUND               VALUE 'Y'.
006700 01  LK-ERROR-MSG               PIC X(80).
006800
006900 PROCEDURE DIVISION USING LK-RATE-TAB-AREA LK-COVERAGE-TYPE
007000                           LK-VEHICLE-TYPE LK-VEHICLE-USAGE
007100                           LK-DRIVER-AGE LK-RATE-DATE
007200                           LK-BASE-RATE LK-FOUND-SW
007300                           LK-ERROR-MSG.
007400
007500 0000-MAIN-CONTROL SECTION.
007600 0000-MAIN.
007700     MOVE 'N' TO LK-FOUND-SW.
007800     MOVE SPACES TO LK-ERROR-MSG.
007900     MOVE ZERO TO LK-BASE-RATE.
008000     MOVE LOW-VALUES TO WS-BEST-EFF-DATE.
008100     PERFORM 1000-SCAN-ONE-ENTRY THRU 1000-EXIT
008200         VARYING LK-RATE-IDX FROM 1 BY 1
008300             UNTIL LK-RATE-IDX > LK-RATE-TAB-COUNT.
008400     IF NOT LK-FOUND
008500         PERFORM 2000-BUILD-ERROR-MSG THRU 2000-EXIT
008600     END-IF.
008700     GOBACK.
008800
008900 1000-SCAN-ONE-ENTRY.
009000     IF RTB-COVERAGE-TYPE(LK-RATE-IDX) = LK-COVERAGE-TYPE
009100         AND RTB-VEHICLE-TYPE(LK-RATE-IDX) = LK-VEHICLE-TYPE
009200         AND RTB-USAGE(LK-RATE-IDX) = LK-VEHICLE-USAGE
009300         AND LK-RATE-DATE >= RTB-EFFECTIVE-DATE(LK-RATE-IDX)
009400         AND (RTB-EXPIRY-DATE(LK-RATE-IDX) = SPACES
009500              OR LK-RATE-DATE <= RTB-EXPIRY-DATE(LK-RATE-IDX))
009600         PERFORM 1100-TEST-AGE-BAND THRU 1100-EXIT
009700     END-IF.
009800 1000-EXIT.
009900     EXIT.
010000
010100 1100-TEST-AGE-BAND.
010200     IF (RTB-AGE-SEP(LK-RATE-IDX) = '-'
010300             AND LK-DRIVER-AGE >= RTB-AGE-MIN(LK-RATE-IDX)
010400             AND LK-DRIVER-AGE <= RTB-AGE-MAX(LK-RATE-IDX))
010500        OR (RTB-AGE-SEP(LK-RATE-IDX) = '+'
010600             AND LK-DRIVER-AGE >= RTB-AGE-MIN(LK-RATE-IDX))
010700        OR (RTB-AGE-SEP(LK-RATE-IDX) = SPACE
010800             AND LK-DRIVER-AGE = RTB-AGE-MIN(LK-RATE-IDX))
010900         IF RTB-EFFECTIVE-DATE(LK-RATE-IDX) > WS-BEST-EFF-DATE
011000             MOVE RTB-EFFECTIVE-DATE(LK-RATE-IDX)
011100                                    TO WS-BEST-EFF-DATE
011200             MOVE RTB-BASE-RATE(LK-RATE-IDX) TO LK-BASE-RATE
011300             SET LK-FOUND TO TRUE
011400         END-IF
011500     END-IF.
011600 1100-EXIT.
011700     EXIT.
011800
011900 2000-BUILD-ERROR-MSG.
012000     MOVE LK-DRIVER-AGE TO WS-AGE-ED.
012100     STRING 'NO RATE FOUND FOR '    DELIMITED BY SIZE
012200            LK-COVERAGE-TYPE        DELIMITED BY SPACE
012300            ', '                    DELIMITED BY SIZE
012400            LK-VEHICLE-TYPE         DELIMITED BY SPACE
012500            ', '                    DELIMITED BY SIZE
012600            LK-VEHICLE-USAGE        DELIMITED BY SPACE
012700            ', AGE '                DELIMITED BY SIZE
012800            WS-AGE-ED               DELIMITED BY SIZE
012900            ' ON '                  DELIMITED BY SIZE
013000            LK-RATE-DATE            DELIMITED BY SIZE
013100            INTO LK-ERROR-MSG.
013200 2000-EXIT.
013300     EXIT.
013400
013500 END PROGRAM PRBRATE.
