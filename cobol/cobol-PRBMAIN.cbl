000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBMAIN.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 02/11/87.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBMAIN  --  RULE 2 BASIC PREMIUM CALCULATION BATCH DRIVER  *
001100*    LOADS THE BASE RATE TABLE AND THE RATING FACTOR TABLE INTO  *
001200*    STORAGE, THEN READS THE SCENARIO FILE ONE RECORD AT A TIME  *
001300*    (INPUT ORDER, NO SORT), CALLING PRBORCH TO RATE EACH ONE.   *
001400*    WRITES THE PER-COVERAGE DETAIL LOG, THE BREAKDOWN SECTION   *
001500*    AND THE BATCH SUMMARY REPORT WITH ITS GRAND-TOTAL FOOTER.   *
001600*                                                                *
001700*    CHANGE LOG                                                  *
001800*    87/02/11  RH  REQ 4401  ORIGINAL PROGRAM                    *
001900*    87/03/30  RH  REQ 4417  ADDED DETAIL BREAKDOWN SECTION      *
002000*    88/09/12  RH  REQ 4502  RATE TABLE EXPANDED TO 500 ENTRIES  *
002100*    91/06/04  DK  REQ 5190  SUPPORT FOR RATE EXPIRY-DATE        *
002200*    93/11/23  DK  REQ 5340  FACTOR TABLE EXPANDED TO 300 ROWS   *
002300*    96/07/08  DK  REQ 5601  MULTI-YEAR POLICY SPLIT IN PRBORCH  *
002400*                  (NO CHANGE HERE, RECOMPILED FOR NEW LINKAGE)  *
002500*    98/10/19  MA  REQ 5902  Y2K REVIEW -- DATES ARE YYYY-MM-DD  *
002600*                  TEXT THROUGHOUT, NO WINDOWING REQUIRED        *
002700*    99/01/14  MA  REQ 5930  GRAND TOTAL FOOTER ADDED TO SUMRPT  *
002750*    01/03/08  TW  REQ 6112  DETAIL LOG NOW SHOWS EACH APPLIED    *
002760*                  FACTOR (NAME/VALUE/DESCRIPTION) AND THE FINAL  *
002770*                  PREMIUM BOTH BEFORE AND AFTER WHOLE-CURRENCY   *
002780*                  ROUNDING, NOT JUST THE ROUNDED FIGURE          *
002790*    01/04/15  TW  REQ 6130  DP STANDARDS REVIEW -- THE COVERAGE   *
002800*                  SUBSCRIPT IS NOW A 77-LEVEL COUNTER, AND THE    *
002810*                  RUN DATE / FINAL PREMIUM EDITED FIELDS EACH     *
002820*                  GOT A TEXT-VIEW REDEFINES FOR TRACE DISPLAYS    *
002830*                  UNDER UPSI-0, PER THE SHOP'S STORAGE STANDARDS  *
002840*    02/05/20  TW  REQ 6144  SCENARIO COUNT PRINTED WITH COMMAS  *
002850*    02/06/11  TW  REQ 6150  THE FACTORED-PREMIUM AND PRE-ROUND   *
002860*                  EDIT FIELDS WERE ONE DIGIT SHORT ON THE HIGH    *
002870*                  ORDER END -- WIDENED TO SEVEN INTEGER DIGITS SO  *
002880*                  A SIX/SEVEN-FIGURE PREMIUM NO LONGER DROPS ITS   *
002890*                  LEAD DIGIT ON THE DETAIL REPORT                 *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS RATE-DIGITS IS '0' THRU '9'
004100     UPSI-0 ON STATUS IS PRB-TRACE-ON
004200            OFF STATUS IS PRB-TRACE-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RATEFILE ASSIGN TO RATEFIL
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-RATEFILE-STATUS.
004800     SELECT FACTFILE ASSIGN TO FACTFIL
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-FACTFILE-STATUS.
005100     SELECT SCNFILE ASSIGN TO SCNFILE
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-SCNFILE-STATUS.
005400     SELECT DETRPT ASSIGN TO DETRPT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-DETRPT-STATUS.
005700     SELECT SUMRPT ASSIGN TO SUMRPT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-SUMRPT-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  RATEFILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS RATE-FILE-RECORD.
006800 01  RATE-FILE-RECORD.
006900     05  RATE-FILE-ENTRY.
007000         COPY RATETB.
007100
007200 FD  FACTFILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS FACT-FILE-RECORD.
007700 01  FACT-FILE-RECORD.
007800     05  FACT-FILE-ENTRY.
007900         COPY FACTTB.
008000
008100 FD  SCNFILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SCN-FILE-RECORD.
008600 01  SCN-FILE-RECORD.
008700     05  SCN-FILE-ENTRY.
008800         COPY SCNREC.
008900
009000 FD  DETRPT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS DET-RPT-LINE.
009500 01  DET-RPT-LINE               PIC X(132).
009600
009700 FD  SUMRPT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SUM-RPT-LINE.
010200 01  SUM-RPT-LINE               PIC X(132).
010300
010400 WORKING-STORAGE SECTION.
010500*
010600 01  FILLER                     PIC X(32)  VALUE
010700                     'XXX PRBMAIN START WORKING-STOR XXX'.
010800
010900 01  WS-MODULE-NAMES.
011000     05  WS-MOD-PRBORCH         PIC X(08) VALUE 'PRBORCH'.
011100
011200 01  WS-FILE-STATUS-GROUP.
011300     05  WS-RATEFILE-STATUS     PIC XX.
011400         88  WS-RATEFILE-OK     VALUE '00'.
011500     05  WS-FACTFILE-STATUS     PIC XX.
011600         88  WS-FACTFILE-OK     VALUE '00'.
011700     05  WS-SCNFILE-STATUS      PIC XX.
011800         88  WS-SCNFILE-OK      VALUE '00'.
011900         88  WS-SCNFILE-EOF     VALUE '10'.
012000     05  WS-DETRPT-STATUS       PIC XX.
012100         88  WS-DETRPT-OK       VALUE '00'.
012200     05  WS-SUMRPT-STATUS       PIC XX.
012300         88  WS-SUMRPT-OK       VALUE '00'.
012400
012500 01  WS-SWITCHES.
012600     05  WS-RATE-EOF-SW         PIC X     VALUE 'N'.
012700         88  WS-RATE-EOF        VALUE 'Y'.
012800     05  WS-FACT-EOF-SW         PIC X     VALUE 'N'.
012900         88  WS-FACT-EOF        VALUE 'Y'.
013000     05  WS-SCN-EOF-SW          PIC X     VALUE 'N'.
013100         88  WS-SCN-EOF         VALUE 'Y'.
013200
013300* RULE 2 BASE RATE TABLE -- LOADED WHOLLY INTO STORAGE AT START
013400 01  RATE-TAB-AREA.
013500     05  RATE-TAB-COUNT         PIC S9(4) COMP VALUE ZERO.
013600     05  RATE-TAB-MAX           PIC S9(4) COMP VALUE +500.
013700     05  RATE-TAB-ENTRY OCCURS 500 TIMES
013800                                INDEXED BY RATE-IDX.
013900         COPY RATETB.
014000
014100* RULE 2 RATING FACTOR TABLE -- LOADED WHOLLY INTO STORAGE
014200 01  FACT-TAB-AREA.
014300     05  FACT-TAB-COUNT         PIC S9(4) COMP VALUE ZERO.
014400     05  FACT-TAB-MAX           PIC S9(4) COMP VALUE +300.
014500     05  FACT-TAB-ENTRY OCCURS 300 TIMES
014600                                INDEXED BY FACT-IDX.
014700         COPY FACTTB.
014800
014900* RESULT AREA PASSED TO AND FROM PRBORCH FOR ONE SCENARIO
015000 01  WS-RESULT-AREA.
015100     05  WS-COV-RESULT-COUNT    PIC S9(4) COMP VALUE ZERO.
015200     05  WS-COV-RESULT OCCURS 7 TIMES
015300                                INDEXED BY WS-COV-IDX.
015400         COPY COVRES.
015500     05  WS-SCN-SUMMARY.
015600         COPY SCNSUM.
015700     05  WS-RATE-ERROR-SW       PIC X     VALUE 'N'.
015800         88  WS-RATE-ERROR      VALUE 'Y'.
015900     05  WS-RATE-ERROR-MSG      PIC X(80) VALUE SPACES.
016000
016100 01  WS-GRAND-TOTALS.
016200     05  WS-SCENARIO-COUNT      PIC S9(6) COMP VALUE ZERO.
016300     05  WS-GRAND-TOTAL-PREMIUM PIC 9(10)      VALUE ZERO.
016400
016500 01  WS-TODAY-DATE              PIC 9(8) VALUE ZERO.
016600 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
016700     05  WS-TODAY-YEAR          PIC 9(4).
016800     05  WS-TODAY-MONTH         PIC 9(2).
016900     05  WS-TODAY-DAY           PIC 9(2).
016950 01  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE PIC X(08).           TW06130
017000
017100 77  WS-COV-IX                  PIC S9(4) COMP VALUE ZERO.
017200
017300 01  WS-DCL-NUM-ED              PIC ZZZZ,ZZ9.999.                  TW06150
017400 01  WS-DCL-NUM6-ED             PIC ZZZZ,ZZ9.999999.               TW06150
017500 01  WS-DCL-WHL-ED               PIC ZZZ,ZZ9.
017550 01  WS-DCL-WHL-ED-R REDEFINES WS-DCL-WHL-ED PIC X(09).           TW06130
017600
017700* DETAIL REPORT LINE BUILD AREAS
017800 01  WS-DET-HEADING-1.
017900     05  FILLER                 PIC X(30) VALUE
018000             'PRAIRIE MUTUAL INSURANCE CO.'.
018100     05  FILLER                 PIC X(40) VALUE
018200             'RULE 2 -- BASIC PREMIUM CALCULATION LOG'.
018300     05  FILLER                 PIC X(62) VALUE SPACES.
018400
018500 01  WS-DET-SCN-LINE.
018600     05  FILLER                 PIC X(10) VALUE 'SCENARIO: '.
018700     05  WS-DSL-NAME            PIC X(50).
018800     05  FILLER                 PIC X(72) VALUE SPACES.
018900
019000 01  WS-DET-COV-LINE.
019100     05  FILLER                 PIC X(4)  VALUE SPACES.
019200     05  WS-DCL-COV-TYPE        PIC X(30).
019300     05  FILLER                 PIC X(3)  VALUE ' - '.
019400     05  WS-DCL-LABEL           PIC X(24).
019500     05  WS-DCL-VALUE           PIC X(20).
019600     05  FILLER                 PIC X(51) VALUE SPACES.
019700
019800 01  WS-DET-FACT-LINE.                                            TW06112
019900     05  FILLER                 PIC X(06) VALUE SPACES.            TW06112
020000     05  FILLER                 PIC X(09) VALUE 'FACTOR: '.        TW06112
020100     05  WS-DFL-NAME            PIC X(30).                         TW06112
020200     05  FILLER                 PIC X(03) VALUE ' = '.             TW06112
020300     05  WS-DFL-VALUE           PIC Z9.999999.                     TW06112
020400     05  FILLER                 PIC X(03) VALUE ' - '.             TW06112
020500     05  WS-DFL-DESC            PIC X(40).                         TW06112
020600     05  FILLER                 PIC X(32) VALUE SPACES.            TW06112
020700
020800 01  WS-DET-BREAK-HDR.
020900     05  FILLER                 PIC X(8)  VALUE 'PERIOD: '.
021000     05  WS-DBH-PERIOD          PIC X(24).
021100     05  FILLER                 PIC X(10) VALUE ' VEHICLE: '.
021200     05  WS-DBH-VEHICLE         PIC X(15).
021300     05  FILLER                 PIC X(8)  VALUE ' AGE:   '.
021400     05  WS-DBH-AGE             PIC ZZ9.
021500     05  FILLER                 PIC X(63) VALUE SPACES.
021600
021700 01  WS-DET-BREAK-TOTAL.
021800     05  FILLER                 PIC X(16) VALUE
021900             'TOTAL PREMIUM : '.
022000     05  WS-DBT-TOTAL           PIC Z,ZZZ,ZZ9.99.
022100     05  FILLER                 PIC X(103) VALUE SPACES.
022200
022300 01  WS-DET-BREAK-COV.
022400     05  FILLER                 PIC X(2)  VALUE SPACES.
022500     05  WS-DBC-COV-TYPE        PIC X(30).
022600     05  FILLER                 PIC X(3)  VALUE ': $'.
022700     05  WS-DBC-PREMIUM         PIC Z,ZZZ,ZZ9.
022800     05  FILLER                 PIC X(88) VALUE SPACES.
022900
023000* SUMMARY REPORT LINE BUILD AREAS
023100 01  WS-SUM-HEADING-1.
023200     05  FILLER                 PIC X(30) VALUE
023300             'PRAIRIE MUTUAL INSURANCE CO.'.
023400     05  FILLER                 PIC X(40) VALUE
023500             'RULE 2 -- BATCH PREMIUM SUMMARY REPORT'.
023600     05  FILLER                 PIC X(62) VALUE SPACES.
023700
023800 01  WS-SUM-HEADING-2.
023900     05  FILLER                 PIC X(50) VALUE
024000             'SCENARIO NAME'.
024100     05  FILLER                 PIC X(16) VALUE
024200             'TOTAL PREMIUM'.
024300     05  FILLER                 PIC X(10) VALUE
024400             'DRVR AGE'.
024500     05  FILLER                 PIC X(56) VALUE SPACES.
024600
024700 01  WS-SUM-DETAIL-LINE.
024800     05  WS-SDL-NAME            PIC X(50).
024900     05  WS-SDL-TOTAL           PIC Z,ZZZ,ZZ9.
025000     05  FILLER                 PIC X(6)  VALUE SPACES.
025100     05  WS-SDL-AGE             PIC ZZ9.
025200     05  FILLER                 PIC X(63) VALUE SPACES.
025300
025400 01  WS-SUM-FOOTER-1.
025500     05  FILLER                 PIC X(20) VALUE
025600             'SCENARIOS RATED  : '.
025700     05  WS-SF1-COUNT           PIC ZZZ,ZZ9.
025800     05  FILLER                 PIC X(105) VALUE SPACES.
025900
026000 01  WS-SUM-FOOTER-2.
026100     05  FILLER                 PIC X(20) VALUE
026200             'GRAND TOTAL PREM : '.
026300     05  WS-SF2-TOTAL           PIC Z,ZZZ,ZZZ,ZZ9.
026400     05  FILLER                 PIC X(99) VALUE SPACES.
026500
026600 LINKAGE SECTION.
026700*    (NONE -- PRBMAIN IS THE OUTERMOST PROGRAM OF THE RUN UNIT)
026800
026900 PROCEDURE DIVISION.
027000*
027100 0000-MAIN-CONTROL SECTION.
027200 0000-MAIN.
027300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
027400     PERFORM 2000-PROCESS-SCENARIOS THRU 2000-EXIT
027500         UNTIL WS-SCN-EOF.
027600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
027700     GOBACK.
027800
027900 1000-INITIALIZE.
028000     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
028050     IF PRB-TRACE-ON                                              TW06130
028060         DISPLAY 'PRBMAIN - RUN DATE ' WS-TODAY-DATE-X            TW06130
028070     END-IF.                                                      TW06130
028100     OPEN INPUT  RATEFILE
028200          INPUT  FACTFILE
028300          INPUT  SCNFILE
028400          OUTPUT DETRPT
028500          OUTPUT SUMRPT.
028600     IF NOT WS-RATEFILE-OK OR NOT WS-FACTFILE-OK OR
028700        NOT WS-SCNFILE-OK OR NOT WS-DETRPT-OK OR
028800        NOT WS-SUMRPT-OK
028900         DISPLAY 'PRBMAIN - OPEN ERROR - RATE='
029000                 WS-RATEFILE-STATUS ' FACT=' WS-FACTFILE-STATUS
029100                 ' SCN=' WS-SCNFILE-STATUS ' DET='
029200                 WS-DETRPT-STATUS ' SUM=' WS-SUMRPT-STATUS
029300         MOVE 16 TO RETURN-CODE
029400         STOP RUN
029500     END-IF.
029600     PERFORM 1100-LOAD-RATE-TABLE THRU 1100-EXIT
029700         UNTIL WS-RATE-EOF.
029800     PERFORM 1200-LOAD-FACTOR-TABLE THRU 1200-EXIT
029900         UNTIL WS-FACT-EOF.
030000     WRITE DET-RPT-LINE FROM WS-DET-HEADING-1.
030100     WRITE SUM-RPT-LINE FROM WS-SUM-HEADING-1.
030200     WRITE SUM-RPT-LINE FROM WS-SUM-HEADING-2.
030300     PERFORM 2100-READ-SCENARIO THRU 2100-EXIT.
030400 1000-EXIT.
030500     EXIT.
030600
030700 1100-LOAD-RATE-TABLE.
030800     READ RATEFILE
030900         AT END
031000             SET WS-RATE-EOF TO TRUE
031100             GO TO 1100-EXIT
031200     END-READ.
031300     IF RATE-TAB-COUNT < RATE-TAB-MAX
031400         SET RATE-IDX TO RATE-TAB-COUNT
031500         SET RATE-IDX UP BY 1
031600         ADD 1 TO RATE-TAB-COUNT
031700         MOVE RATE-FILE-ENTRY TO RATE-TAB-ENTRY(RATE-IDX)
031800     ELSE
031900         DISPLAY 'PRBMAIN - RATE TABLE FULL - ENTRY IGNORED'
032000     END-IF.
032100 1100-EXIT.
032200     EXIT.
032300
032400 1200-LOAD-FACTOR-TABLE.
032500     READ FACTFILE
032600         AT END
032700             SET WS-FACT-EOF TO TRUE
032800             GO TO 1200-EXIT
032900     END-READ.
033000     IF FACT-TAB-COUNT < FACT-TAB-MAX
033100         SET FACT-IDX TO FACT-TAB-COUNT
033200         SET FACT-IDX UP BY 1
033300         ADD 1 TO FACT-TAB-COUNT
033400         MOVE FACT-FILE-ENTRY TO FACT-TAB-ENTRY(FACT-IDX)
033500     ELSE
033600         DISPLAY 'PRBMAIN - FACTOR TABLE FULL - ENTRY IGNORED'
033700     END-IF.
033800 1200-EXIT.
033900     EXIT.
034000
034100 2000-PROCESS-SCENARIOS.
034200     MOVE SPACES TO WS-RATE-ERROR-MSG.
034300     MOVE 'N' TO WS-RATE-ERROR-SW.
034400     MOVE ZERO TO WS-COV-RESULT-COUNT.
034500     CALL WS-MOD-PRBORCH USING RATE-TAB-AREA FACT-TAB-AREA
034600                                SCN-FILE-ENTRY WS-RESULT-AREA.
034700     IF WS-RATE-ERROR
034800         DISPLAY 'PRBMAIN - SCENARIO REJECTED - '
034900                 WS-RATE-ERROR-MSG
035000     ELSE
035100         PERFORM 2200-WRITE-DETAIL THRU 2200-EXIT
035200         PERFORM 2300-WRITE-SUMMARY THRU 2300-EXIT
035300         ADD 1 TO WS-SCENARIO-COUNT
035400         ADD SUM-TOTAL-PREMIUM TO WS-GRAND-TOTAL-PREMIUM
035500     END-IF.
035600     PERFORM 2100-READ-SCENARIO THRU 2100-EXIT.
035700 2000-EXIT.
035800     EXIT.
035900
036000 2100-READ-SCENARIO.
036100     READ SCNFILE
036200         AT END
036300             SET WS-SCN-EOF TO TRUE
036400     END-READ.
036500 2100-EXIT.
036600     EXIT.
036700
036800 2200-WRITE-DETAIL.
036900     MOVE SCN-SCENARIO-NAME TO WS-DSL-NAME.
037000     WRITE DET-RPT-LINE FROM WS-DET-SCN-LINE.
037100     PERFORM 2210-WRITE-COV-CALC-LINE THRU 2210-EXIT
037200         VARYING WS-COV-IX FROM 1 BY 1
037300             UNTIL WS-COV-IX > WS-COV-RESULT-COUNT.
037400     MOVE SUM-POLICY-PERIOD  TO WS-DBH-PERIOD.
037500     MOVE SUM-VEHICLE-TYPE   TO WS-DBH-VEHICLE.
037600     MOVE SUM-DRIVER-AGE     TO WS-DBH-AGE.
037700     WRITE DET-RPT-LINE FROM WS-DET-BREAK-HDR.
037800     MOVE SUM-TOTAL-PREMIUM  TO WS-DBT-TOTAL.
037900     WRITE DET-RPT-LINE FROM WS-DET-BREAK-TOTAL.
038000     PERFORM 2220-WRITE-COV-BREAK-LINE THRU 2220-EXIT
038100         VARYING WS-COV-IX FROM 1 BY 1
038200             UNTIL WS-COV-IX > WS-COV-RESULT-COUNT.
038300 2200-EXIT.
038400     EXIT.
038500
038600 2210-WRITE-COV-CALC-LINE.                                        TW02052
038700     MOVE CVR-COVERAGE-TYPE(WS-COV-IX) TO WS-DCL-COV-TYPE.
038800     MOVE 'BASE RATE'                  TO WS-DCL-LABEL.
038900     MOVE CVR-BASE-RATE(WS-COV-IX)     TO WS-DCL-NUM-ED.          TW02052
039000     MOVE WS-DCL-NUM-ED                TO WS-DCL-VALUE.
039100     WRITE DET-RPT-LINE FROM WS-DET-COV-LINE.
039200     PERFORM 2215-WRITE-FACTOR-LINE THRU 2215-EXIT                TW06112
039300         VARYING CVR-APPL-IDX FROM 1 BY 1                         TW06112
039400             UNTIL CVR-APPL-IDX >                                 TW06112
039500                 CVR-APPLIED-FACT-COUNT(WS-COV-IX).               TW06112
039600     MOVE 'TOTAL FACTOR'               TO WS-DCL-LABEL.
039700     MOVE CVR-TOTAL-FACTOR(WS-COV-IX)  TO WS-DCL-NUM-ED.          TW02052
039800     MOVE WS-DCL-NUM-ED                TO WS-DCL-VALUE.
039900     WRITE DET-RPT-LINE FROM WS-DET-COV-LINE.
040000     MOVE 'FACTORED PREMIUM'           TO WS-DCL-LABEL.
040100     MOVE CVR-FACTORED-PREM(WS-COV-IX) TO WS-DCL-NUM-ED.          TW02052
040200     MOVE WS-DCL-NUM-ED                TO WS-DCL-VALUE.
040300     WRITE DET-RPT-LINE FROM WS-DET-COV-LINE.
040400     MOVE 'TERM FACTOR'                TO WS-DCL-LABEL.
040500     MOVE CVR-TERM-FACTOR(WS-COV-IX)   TO WS-DCL-NUM-ED.          TW02052
040600     MOVE WS-DCL-NUM-ED                TO WS-DCL-VALUE.
040700     WRITE DET-RPT-LINE FROM WS-DET-COV-LINE.
040800     MOVE 'PREMIUM BEFORE ROUNDING'    TO WS-DCL-LABEL.           TW06112
040900     MOVE CVR-PREMIUM-PRE-ROUND(WS-COV-IX)                        TW06112
041000                                       TO WS-DCL-NUM6-ED.         TW06112
041100     MOVE WS-DCL-NUM6-ED               TO WS-DCL-VALUE.          TW06112
041200     WRITE DET-RPT-LINE FROM WS-DET-COV-LINE.                    TW06112
041300     MOVE 'PREMIUM AFTER ROUNDING'     TO WS-DCL-LABEL.           TW06112
041400     MOVE CVR-PREMIUM(WS-COV-IX)       TO WS-DCL-WHL-ED.
041500     MOVE WS-DCL-WHL-ED                TO WS-DCL-VALUE.
041600     WRITE DET-RPT-LINE FROM WS-DET-COV-LINE.
041650     IF PRB-TRACE-ON                                              TW06130
041660         DISPLAY 'PRBMAIN - FINAL PREMIUM ' WS-DCL-WHL-ED-R        TW06130
041670     END-IF.                                                      TW06130
041700 2210-EXIT.
041800     EXIT.
041900
042000 2215-WRITE-FACTOR-LINE.                                          TW06112
042100     MOVE APF-FACTOR-NAME(WS-COV-IX CVR-APPL-IDX)                 TW06112
042200                                       TO WS-DFL-NAME.            TW06112
042300     MOVE APF-FACTOR-VALUE(WS-COV-IX CVR-APPL-IDX)                TW06112
042400                                       TO WS-DFL-VALUE.           TW06112
042500     MOVE APF-DESCRIPTION(WS-COV-IX CVR-APPL-IDX)                 TW06112
042600                                       TO WS-DFL-DESC.            TW06112
042700     WRITE DET-RPT-LINE FROM WS-DET-FACT-LINE.                    TW06112
042800 2215-EXIT.                                                       TW06112
042900     EXIT.                                                       TW06112
043000
043100 2220-WRITE-COV-BREAK-LINE.
043200     MOVE CVR-COVERAGE-TYPE(WS-COV-IX) TO WS-DBC-COV-TYPE.
043300     MOVE CVR-PREMIUM(WS-COV-IX)       TO WS-DBC-PREMIUM.
043400     WRITE DET-RPT-LINE FROM WS-DET-BREAK-COV.
043500 2220-EXIT.
043600     EXIT.
043700
043800 2300-WRITE-SUMMARY.
043900     MOVE SUM-SCENARIO-NAME  TO WS-SDL-NAME.
044000     MOVE SUM-TOTAL-PREMIUM  TO WS-SDL-TOTAL.
044100     MOVE SUM-DRIVER-AGE     TO WS-SDL-AGE.
044200     WRITE SUM-RPT-LINE FROM WS-SUM-DETAIL-LINE.
044300 2300-EXIT.
044400     EXIT.
044500
044600 9000-TERMINATE.
044700     MOVE WS-SCENARIO-COUNT      TO WS-SF1-COUNT.
044800     WRITE SUM-RPT-LINE FROM WS-SUM-FOOTER-1.
044900     MOVE WS-GRAND-TOTAL-PREMIUM TO WS-SF2-TOTAL.
045000     WRITE SUM-RPT-LINE FROM WS-SUM-FOOTER-2.
045100     CLOSE RATEFILE FACTFILE SCNFILE DETRPT SUMRPT.
045200 9000-EXIT.
045300     EXIT.
045400
045500 END PROGRAM PRBMAIN.
