000100******************************************************************
000200*    RATETB  --  ONE ENTRY OF THE RULE 2 BASE RATE TABLE         *
000300*    NESTED TWO LEVELS BELOW THE CALLER'S 01 -- SEE RATE-FILE-   *
000400*    RECORD (PRBMAIN) AND RATE-TAB-ENTRY (PRBMAIN / PRBRATE).    *
000500*    MAINTENANCE LOG                                              *
000600*    87/02/11  RH   ORIGINAL LAYOUT FOR THE BASE RATE FILE        *
000700*    91/06/04  DK   ADDED EXPIRY-DATE (RATE SUPERSESSION)         *
000800*    98/10/19  MA   Y2K -- DATES CARRIED AS YYYY-MM-DD TEXT       *
000900*    99/06/02  MA   AGE-RANGE FIXED-POSITION SO PRBRATE NEVER     *
001000*                   HAS TO SCAN FOR A DASH OR A PLUS SIGN         *
001100******************************************************************
001200     10  RTB-COVERAGE-TYPE          PIC X(30).
001300     10  RTB-VEHICLE-TYPE           PIC X(15).
001400     10  RTB-USAGE                  PIC X(15).
001500*    RTB-AGE-RANGE ENCODING -- POS 1-3 IS ALWAYS THE MINIMUM AGE.
001600*    RTB-AGE-SEP IS '-' FOR A MIN-MAX RANGE, '+' FOR OPEN-ENDED   MA99060
001700*    (NO MAXIMUM), OR SPACE WHEN THE MINIMUM IS THE ONLY AGE THAT
001800*    MATCHES (A PLAIN "N" BAND).
001900     10  RTB-AGE-RANGE              PIC X(07).
002000     10  RTB-AGE-RANGE-R REDEFINES RTB-AGE-RANGE.                 MA99060
002100         15  RTB-AGE-MIN            PIC 9(03).                    MA99060
002200         15  RTB-AGE-SEP            PIC X(01).                    MA99060
002300         15  RTB-AGE-MAX            PIC 9(03).                    MA99060
002400     10  RTB-BASE-RATE              PIC 9(05)V999.
002500     10  RTB-EFFECTIVE-DATE         PIC X(10).
002600     10  RTB-EFF-DATE-R REDEFINES RTB-EFFECTIVE-DATE.
002700         15  RTB-EFF-YEAR           PIC 9(04).
002800         15  FILLER                 PIC X(01).
002900         15  RTB-EFF-MONTH          PIC 9(02).
003000         15  FILLER                 PIC X(01).
003100         15  RTB-EFF-DAY            PIC 9(02).
003200     10  RTB-EXPIRY-DATE            PIC X(10).
003300     10  FILLER                     PIC X(05).
