000100******************************************************************
000200*    SCNREC  --  ONE RULE 2 RATING SCENARIO (POLICY) RECORD       *
000300*    NESTED TWO LEVELS BELOW THE CALLER'S 01 -- SEE SCN-FILE-     *
000400*    RECORD (PRBMAIN) AND THE LINKAGE COPY IN PRBORCH.            *
000500*    MAINTENANCE LOG                                              *
000600*    90/03/19  RH   ORIGINAL LAYOUT -- SINGLE DRIVER, SINGLE CAR   *
000700*    94/08/02  DK   ADDED UP TO 3 SAFETY FEATURE CODES             *
000800*    97/02/27  DK   ADDED RENEWAL-DATE FOR RENEWAL RE-RATES        *
000900*    99/01/14  MA   Y2K -- ALL DATES CARRIED AS YYYY-MM-DD TEXT    *
001000******************************************************************
001100     10  SCN-SCENARIO-NAME          PIC X(50).
001200     10  SCN-POLICY-EFF-DATE        PIC X(10).
001300     10  SCN-POLICY-EXP-DATE        PIC X(10).
001400     10  SCN-IS-RENEWAL             PIC X(01).
001500         88  SCN-RENEWAL-YES        VALUE 'Y'.
001600         88  SCN-RENEWAL-NO         VALUE 'N'.
001700     10  SCN-RENEWAL-DATE           PIC X(10).
001800     10  SCN-VEHICLE-YEAR           PIC 9(04).
001900     10  SCN-VEHICLE-MAKE           PIC X(15).
002000     10  SCN-VEHICLE-MODEL          PIC X(15).
002100     10  SCN-VEHICLE-TYPE           PIC X(15).
002200     10  SCN-VEHICLE-USAGE          PIC X(15).
002300     10  SCN-SAFETY-FEATURES.
002400         15  SCN-SAFETY-FEATURE OCCURS 3 TIMES
002500                                    PIC X(15).
002600     10  SCN-DRIVER-NAME            PIC X(30).
002700     10  SCN-DRIVER-BIRTH-DATE      PIC X(10).
002800     10  SCN-DRIVER-LICENSE-NO      PIC X(12).
002900     10  SCN-DRIVER-LICENSE-STATE   PIC X(02).
003000     10  SCN-ACCIDENT-COUNT         PIC 9(02).
003100     10  SCN-AT-FAULT-ACCID-COUNT   PIC 9(02).
003200     10  SCN-VIOLATION-COUNT        PIC 9(02).
003300     10  SCN-MAJOR-VIOLATION-COUNT  PIC 9(02).
003400     10  SCN-CAR-COUNT              PIC 9(02).
003500     10  SCN-COVERAGE-COUNT         PIC 9(01).
003600     10  SCN-COVERAGES OCCURS 7 TIMES
003700                                    INDEXED BY SCN-COV-IDX.
003800         15  SCN-COV-TYPE           PIC X(30).
003900         15  SCN-COV-LIMIT          PIC 9(07).
004000         15  SCN-COV-DEDUCTIBLE     PIC 9(05).
004100         15  SCN-COV-IS-REQUIRED    PIC X(01).
004200             88  SCN-COV-REQUIRED   VALUE 'Y'.
004300     10  FILLER                     PIC X(04).
