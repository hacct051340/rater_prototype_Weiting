000100******************************************************************
000200*    APFTAB  --  ONE APPLIED-FACTOR ENTRY, RULE 2 BATCH           *
000300*    NESTED TWO LEVELS BELOW THE CALLER'S 01 -- SEE THE APPLIED-  *
000400*    FACTOR-AREA SHARED BETWEEN PRBFACT AND PRBCOV6, AND CARRIED  *
000500*    INTO COVRES SO PRBMAIN CAN PRINT EVERY FACTOR THAT FIRED ON  *
000600*    THE PER-SCENARIO CALCULATION DETAIL LOG.                     *
000700*    MAINTENANCE LOG                                              *
000800*    01/03/08  TW   ORIGINAL LAYOUT -- REQ 6112                   *
000900******************************************************************
001000     10  APF-FACTOR-NAME            PIC X(30).
001100     10  APF-FACTOR-VALUE           PIC 9V9(6).
001200     10  APF-DESCRIPTION            PIC X(40).
001300     10  FILLER                     PIC X(03).
