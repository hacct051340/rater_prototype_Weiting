000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRBCOV6.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. PRAIRIE MUTUAL INSURANCE CO - DATA PROCESSING.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED.
000700 SECURITY.  PRAIRIE MUTUAL INTERNAL USE ONLY.  NOT FOR RELEASE
000800     OUTSIDE THE DATA PROCESSING DIVISION.
000900******************************************************************
001000*    PRBCOV6  --  SIX-STEP RATING PIPELINE FOR ONE COVERAGE      *
001100*    CALLED ONCE PER COVERAGE BY PRBORCH.  RUNS THE SIX-STEP     *
001200*    PIPELINE (BASE RATE, TOTAL FACTOR, FACTORED PREMIUM, TERM   *
001300*    FACTOR, FINAL PREMIUM, WHOLE-CURRENCY ROUNDING) ONCE PER    *
001400*    TERM SEGMENT IN THE SEGMENT TABLE BUILT BY PRBORCH, AND     *
001500*    SUMS THE SEGMENT PREMIUMS -- A SINGLE-SEGMENT SCENARIO      *
001600*    (ANNUAL OR SHORT WITHIN ONE CALENDAR YEAR) JUST RUNS THE    *
001700*    PIPELINE ONCE, SO NO SEPARATE "MULTI-YEAR" CODE PATH IS     *
001800*    NEEDED HERE.                                                *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    89/04/02  RH  REQ 4502  ORIGINAL PROGRAM -- SINGLE SEGMENT   *
002200*                  ONLY (CALLED FIXEDRATE IN THE REQUEST)        *
002300*    91/06/04  DK  REQ 5190  BASE RATE LOOKUP MOVED OUT TO ITS    *
002400*                  OWN MODULE, PRBRATE                           *
002500*    93/11/23  DK  REQ 5340  FACTOR ENGINE MOVED OUT TO PRBFACT   *
002600*    96/07/08  DK  REQ 5601  LOOPS OVER THE SEGMENT TABLE FROM    *
002700*                  PRBORCH SO ONE COVERAGE CAN SPAN SEVERAL       *
002800*                  CALENDAR YEARS -- TOTAL FACTOR IS COMPUTED     *
002900*                  ONCE SINCE IT DOES NOT DEPEND ON THE SEGMENT   *
003000*                  DATES, ONLY THE RATE AND TERM FACTOR DO        *
003100*    99/01/14  MA  REQ 5930  Y2K -- VERIFIED DATE FIELDS PASSED   *
003200*                  THROUGH UNCHANGED, NO CODE CHANGE              *
003300*    01/03/08  TW  REQ 6112  PRBFACT NO LONGER TAKES A COVERAGE-   *
003400*                  TYPE CONDITION -- DROPPED FROM THE CALL.  ALSO  *
003500*                  WIDENED THE FINAL-PREMIUM WORK FIELD TO CARRY   *
003600*                  THE FULL UNROUNDED PRODUCT, AND PASS BACK THE   *
003700*                  PRE-ROUNDING PREMIUM AND THE APPLIED-FACTOR     *
003800*                  LIST FOR THE DETAIL LOG                         *
003850*    01/04/15  TW  REQ 6130  FIXED A COMPILE BREAK -- THE COVERAGE  *
003860*                  SUBSCRIPT WAS BEING SET/USED AS LK-COV-IDX,      *
003870*                  WHICH IS NEVER DECLARED HERE; NOW USES THE       *
003880*                  ALREADY-DECLARED SCN-COV-IDX THROUGHOUT.  ALSO   *
003890*                  A DP STANDARDS PASS -- SEGMENT COUNTER IS NOW A  *
003895*                  77-LEVEL ITEM, AND THE SEGMENT START/RATE DATES  *
003896*                  EACH GOT A YEAR/MONTH/DAY REDEFINES              *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS RATE-DIGITS IS '0' THRU '9'
004700     UPSI-0 ON STATUS IS PRB-TRACE-ON
004800            OFF STATUS IS PRB-TRACE-OFF.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  FILLER                     PIC X(32)  VALUE
005400                     'XXX PRBCOV6 START WORKING-STOR X'.
005500
005600 01  WS-MODULE-NAMES.
005700     05  WS-MOD-PRBRATE         PIC X(08) VALUE 'PRBRATE'.
005800     05  WS-MOD-PRBFACT         PIC X(08) VALUE 'PRBFACT'.
005900     05  WS-MOD-PRBTERM         PIC X(08) VALUE 'PRBTERM'.
006000     05  WS-MOD-PRBRND          PIC X(08) VALUE 'PRBRND'.
006100     05  FILLER                 PIC X(08) VALUE SPACES.
006200
006300 01  WS-BASE-RATE               PIC 9(05)V999 VALUE ZERO.
006400 01  WS-TOTAL-FACTOR            PIC 9(02)V999 VALUE ZERO.
006500 01  WS-FACTORED-PREM           PIC 9(07)V999 VALUE ZERO.
006600 01  WS-TERM-FACTOR             PIC 9(01)V999 VALUE ZERO.
006700
006800 01  WS-FINAL-PREM-DEC          PIC 9(07)V9(6) VALUE ZERO.       TW06112
006900 01  WS-FINAL-PREM-DEC-R REDEFINES WS-FINAL-PREM-DEC.
007000     05  WS-FINAL-PREM-WHOLE    PIC 9(07).
007100     05  WS-FINAL-PREM-DECIMAL  PIC 9(06).                       TW06112
007200
007300 77  WS-SEG-PREMIUM             PIC 9(07) VALUE ZERO.
007400 01  WS-TOTAL-PREMIUM-SUM       PIC 9(07) VALUE ZERO.
007500 01  WS-TOTAL-PREM-PRE-RND-SUM  PIC 9(07)V9(6) VALUE ZERO.       TW06112
007600
007700 01  WS-APPLIED-FACT-AREA.                                       TW06112
007800     05  WS-APPLIED-FACT-COUNT  PIC S9(4) COMP.                  TW06112
007900     05  WS-APPLIED-FACT-ENTRY OCCURS 10 TIMES                   TW06112
008000                                INDEXED BY WS-APPL-IDX.           TW06112
008100         COPY APFTAB.
008200
008300 01  WS-ACCIDENT-TYPE           PIC X(10) VALUE SPACES.
008400 01  WS-VIOLATION-TYPE          PIC X(10) VALUE SPACES.
008500
008600 01  WS-RATE-FOUND-SW           PIC X     VALUE 'N'.
008700     88  WS-RATE-FOUND          VALUE 'Y'.
008800
008900 LINKAGE SECTION.
009000 01  LK-RATE-TAB-AREA.
009100     05  LK-RATE-TAB-COUNT      PIC S9(4) COMP.
009200     05  LK-RATE-TAB-MAX        PIC S9(4) COMP.
009300     05  LK-RATE-TAB-ENTRY OCCURS 500 TIMES
009400                                INDEXED BY LK-RATE-IDX.
009500         COPY RATETB.
009600
009700 01  LK-FACT-TAB-AREA.
009800     05  LK-FACT-TAB-COUNT      PIC S9(4) COMP.
009900     05  LK-FACT-TAB-MAX        PIC S9(4) COMP.
010000     05  LK-FACT-TAB-ENTRY OCCURS 300 TIMES
010100                                INDEXED BY LK-FACT-IDX.
010200         COPY FACTTB.
010300
010400 01  LK-SCN-ENTRY.
010500     COPY SCNREC.
010600
010700 01  LK-COV-NUM                 PIC S9(4) COMP.
010800 01  LK-DRIVER-AGE              PIC S9(3) COMP.
010900
011000 01  LK-SEGMENT-TAB.
011100     05  LK-SEGMENT-COUNT       PIC S9(4) COMP.
011200     05  LK-SEGMENT-ENTRY OCCURS 10 TIMES
011300                                INDEXED BY SEG-IDX.
011400         10  SEG-START-DATE     PIC X(10).
011410         10  SEG-START-DATE-R REDEFINES SEG-START-DATE.          TW06130
011420             15  SEG-START-YEAR  PIC 9(04).                       TW06130
011430             15  FILLER          PIC X(01).                       TW06130
011440             15  SEG-START-MONTH PIC 9(02).                       TW06130
011450             15  FILLER          PIC X(01).                       TW06130
011460             15  SEG-START-DAY   PIC 9(02).                       TW06130
011500         10  SEG-END-DATE       PIC X(10).
011600         10  SEG-RATE-DATE      PIC X(10).
011610         10  SEG-RATE-DATE-R REDEFINES SEG-RATE-DATE.            TW06130
011620             15  SEG-RATE-YEAR   PIC 9(04).                       TW06130
011630             15  FILLER          PIC X(01).                       TW06130
011640             15  SEG-RATE-MONTH  PIC 9(02).                       TW06130
011650             15  FILLER          PIC X(01).                       TW06130
011660             15  SEG-RATE-DAY    PIC 9(02).                       TW06130
011700     05  FILLER                 PIC X(04).
011800
011900 01  LK-ONE-RESULT.
012000     COPY COVRES.
012100
012200 01  LK-RATE-ERROR-SW           PIC X.
012300     88  LK-RATE-ERROR          VALUE 'Y'.
012400 01  LK-RATE-ERROR-MSG          PIC X(80).
012500
012600 PROCEDURE DIVISION USING LK-RATE-TAB-AREA LK-FACT-TAB-AREA
012700                           LK-SCN-ENTRY LK-COV-NUM LK-DRIVER-AGE
012800                           LK-SEGMENT-TAB LK-ONE-RESULT
012900                           LK-RATE-ERROR-SW LK-RATE-ERROR-MSG.
013000
013100 0000-MAIN-CONTROL SECTION.
013200 0000-MAIN.
013300     SET SCN-COV-IDX TO LK-COV-NUM.
013400     MOVE ZERO TO WS-TOTAL-PREMIUM-SUM.
013500     MOVE ZERO TO WS-TOTAL-PREM-PRE-RND-SUM.                     TW06112
013600     MOVE ZERO TO WS-APPLIED-FACT-COUNT.                         TW06112
013700     PERFORM 1000-DERIVE-CONTEXT THRU 1000-EXIT.
013800     PERFORM 1100-GET-TOTAL-FACTOR THRU 1100-EXIT.
013900     PERFORM 2000-RATE-ONE-SEGMENT THRU 2000-EXIT
014000         VARYING SEG-IDX FROM 1 BY 1
014100             UNTIL SEG-IDX > LK-SEGMENT-COUNT
014200                OR LK-RATE-ERROR.
014300     IF NOT LK-RATE-ERROR
014400         PERFORM 3000-BUILD-RESULT THRU 3000-EXIT
014500     END-IF.
014600     GOBACK.
014700
014800 1000-DERIVE-CONTEXT.
014900     IF SCN-ACCIDENT-COUNT = 0
015000         MOVE 'none' TO WS-ACCIDENT-TYPE
015100     ELSE
015200         IF SCN-AT-FAULT-ACCID-COUNT > 0
015300             MOVE 'at_fault' TO WS-ACCIDENT-TYPE
015400         ELSE
015500             MOVE 'any' TO WS-ACCIDENT-TYPE
015600         END-IF
015700     END-IF.
015800     IF SCN-VIOLATION-COUNT = 0
015900         MOVE 'none' TO WS-VIOLATION-TYPE
016000     ELSE
016100         IF SCN-MAJOR-VIOLATION-COUNT > 0
016200             MOVE 'major' TO WS-VIOLATION-TYPE
016300         ELSE
016400             MOVE 'minor' TO WS-VIOLATION-TYPE
016500         END-IF
016600     END-IF.
016700 1000-EXIT.
016800     EXIT.
016900
017000 1100-GET-TOTAL-FACTOR.
017100     CALL WS-MOD-PRBFACT USING LK-FACT-TAB-AREA
017200                                SCN-VEHICLE-TYPE
017300                                SCN-VEHICLE-USAGE
017400                                LK-DRIVER-AGE
017500                                SCN-SAFETY-FEATURES
017600                                SCN-ACCIDENT-COUNT
017700                                WS-ACCIDENT-TYPE
017800                                SCN-VIOLATION-COUNT
017900                                WS-VIOLATION-TYPE
018000                                SCN-CAR-COUNT
018100                                SCN-DRIVER-LICENSE-STATE
018200                                WS-TOTAL-FACTOR
018300                                WS-APPLIED-FACT-AREA.           TW06112
018400 1100-EXIT.
018500     EXIT.
018600
018700 2000-RATE-ONE-SEGMENT.
018800     CALL WS-MOD-PRBRATE USING LK-RATE-TAB-AREA
018900                                SCN-COV-TYPE(SCN-COV-IDX)
019000                                SCN-VEHICLE-TYPE
019100                                SCN-VEHICLE-USAGE
019200                                LK-DRIVER-AGE
019300                                SEG-RATE-DATE(SEG-IDX)
019400                                WS-BASE-RATE
019500                                WS-RATE-FOUND-SW
019600                                LK-RATE-ERROR-MSG.
019700     IF WS-RATE-FOUND
019800         COMPUTE WS-FACTORED-PREM ROUNDED =
019900                 WS-BASE-RATE * WS-TOTAL-FACTOR
020000         CALL WS-MOD-PRBTERM USING SEG-START-DATE(SEG-IDX)
020100                                    SEG-END-DATE(SEG-IDX)
020200                                    SEG-RATE-DATE(SEG-IDX)
020300                                    WS-TERM-FACTOR
020400         COMPUTE WS-FINAL-PREM-DEC =
020500                 WS-FACTORED-PREM * WS-TERM-FACTOR
020600         ADD WS-FINAL-PREM-DEC TO WS-TOTAL-PREM-PRE-RND-SUM      TW06112
020700         CALL WS-MOD-PRBRND USING WS-FINAL-PREM-DEC
020800                                   WS-SEG-PREMIUM
020900         ADD WS-SEG-PREMIUM TO WS-TOTAL-PREMIUM-SUM
021000     ELSE
021100         MOVE 'Y' TO LK-RATE-ERROR-SW
021200     END-IF.
021300 2000-EXIT.
021400     EXIT.
021500
021600 3000-BUILD-RESULT.
021700     MOVE SCN-SCENARIO-NAME        TO CVR-SCENARIO-NAME.
021800     MOVE SCN-COV-TYPE(SCN-COV-IDX) TO CVR-COVERAGE-TYPE.
021900     MOVE WS-BASE-RATE             TO CVR-BASE-RATE.
022000     MOVE WS-TOTAL-FACTOR          TO CVR-TOTAL-FACTOR.
022100     MOVE WS-FACTORED-PREM         TO CVR-FACTORED-PREM.
022200     MOVE WS-TERM-FACTOR           TO CVR-TERM-FACTOR.
022300     MOVE WS-TOTAL-PREM-PRE-RND-SUM TO CVR-PREMIUM-PRE-ROUND.    TW06112
022400     MOVE WS-TOTAL-PREMIUM-SUM     TO CVR-PREMIUM.
022500     MOVE SCN-COV-LIMIT(SCN-COV-IDX)      TO CVR-LIMIT.
022600     MOVE SCN-COV-DEDUCTIBLE(SCN-COV-IDX) TO CVR-DEDUCTIBLE.
022700     MOVE SCN-COV-IS-REQUIRED(SCN-COV-IDX) TO CVR-IS-REQUIRED.
022800     MOVE WS-APPLIED-FACT-COUNT    TO CVR-APPLIED-FACT-COUNT.     TW06112
022900     PERFORM 3100-COPY-ONE-FACTOR THRU 3100-EXIT                 TW06112
023000         VARYING WS-APPL-IDX FROM 1 BY 1                         TW06112
023100             UNTIL WS-APPL-IDX > WS-APPLIED-FACT-COUNT.           TW06112
023200 3000-EXIT.
023300     EXIT.
023400
023500 3100-COPY-ONE-FACTOR.                                           TW06112
023600     SET CVR-APPL-IDX TO WS-APPL-IDX.                            TW06112
023700     MOVE WS-APPLIED-FACT-ENTRY(WS-APPL-IDX)                     TW06112
023800                      TO CVR-APPLIED-FACT-ENTRY(CVR-APPL-IDX).    TW06112
023900 3100-EXIT.                                                      TW06112
024000     EXIT.                                                       TW06112
024100
024200 END PROGRAM PRBCOV6.
